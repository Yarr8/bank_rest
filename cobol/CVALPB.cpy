000010******************************************************************
000020* CVALPB.cpybk
000030* LINKAGE PARAMETER BLOCK FOR CRDXVAL - "VALIDATE/LOOK UP CARD"
000040* SHARED CALLED ROUTINE (CARD MASTER RANDOM READ).
000050******************************************************************
000060* AMENDMENT HISTORY:
000070******************************************************************
000080* CRL006 - RSNGH   - 22/03/1991 - INITIAL VERSION.
000090******************************************************************
000100
000110 01  WK-C-CVAL-RECORD.
000120     05  WK-C-CVAL-INPUT.
000130         10  WK-C-CVAL-CARD-ID        PIC 9(09).
000140*                                 CARD-ID TO LOOK UP.
000150     05  WK-C-CVAL-OUTPUT.
000160         10  WK-C-CVAL-FOUND-SW       PIC X(01).
000170             88  WK-C-CVAL-FOUND             VALUE "Y".
000180             88  WK-C-CVAL-NOT-FOUND         VALUE "N".
000190         10  WK-C-CVAL-ACTIVE-SW      PIC X(01).
000200             88  WK-C-CVAL-IS-ACTIVE          VALUE "Y".
000210             88  WK-C-CVAL-NOT-ACTIVE         VALUE "N".
000220         10  WK-C-CVAL-ERROR-CD       PIC X(07).
000230*                                 CRD0001 - CARD-ID NOT ON FILE
000240*                                 SPACES  - NO ERROR
000250         10  WK-C-CVAL-CARD-NUMBER    PIC X(16).
000260         10  WK-C-CVAL-CARD-OWNER     PIC X(100).
000270         10  WK-C-CVAL-CARD-EXPIRY    PIC 9(08).
000280         10  WK-C-CVAL-CARD-STATUS    PIC X(07).
000290         10  WK-C-CVAL-CARD-BALANCE   PIC S9(17)V99 COMP-3.
000300         10  WK-C-CVAL-CARD-USER-ID   PIC 9(09).
000310         10  FILLER                   PIC X(10).
