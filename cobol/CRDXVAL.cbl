000010***********************************
000020 IDENTIFICATION DIVISION.
000030***********************************
000040 PROGRAM-ID.     CRDXVAL.
000050 AUTHOR.         RANJIT SINGH.
000060 INSTALLATION.   UOB - GROUP BUSINESS SERVICES.
000070 DATE-WRITTEN.   22 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       UOB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RANDOM-READ THE CARD
000120*               MASTER (CARDFILE) BY CARD-ID AND RETURN THE CARD
000130*               DETAILS PLUS A FOUND/NOT-FOUND FLAG AND AN
000140*               ACTIVE/NOT-ACTIVE FLAG TO THE CALLING PROGRAM.
000150*NOTE        :  SHARED BY CRDBM01, TRFBM01 AND BLKBM01 SO THE
000160*               "IS THIS CARD-ID ON FILE AND ACTIVE" CHECK IS
000170*               CODED ONCE.  MIRRORS THE OLD TRFVBAC BANK-TABLE
000180*               LOOKUP ROUTINE.
000190*
000200*================================================================
000210* HISTORY OF MODIFICATION:
000220*================================================================
000230* MOD.#   INIT    DATE        DESCRIPTION
000240* ------  ------  ----------  -----------------------------------
000250* CRL006  RSNGH   22/03/1991  INITIAL VERSION.
000260* CRL016  TWEETL  06/11/1998  Y2K SWEEP - CARD-EXPIRY/CARD-
000270*                             CREATED-AT/CARD-UPDATED-AT NOW
000280*                             CARRY 4-DIGIT YEARS, NO PROCEDURE
000290*                             DIVISION CHANGE REQUIRED.
000300* CRL025  ACNRJR  02/07/2007  CR#4417 - ADD WK-C-CVAL-ACTIVE-SW
000310*                             OUTPUT SO CALLERS NO LONGER HAVE TO
000320*                             RE-TEST CARD-STATUS THEMSELVES.
000330* CRL031  ACNKPS  19/09/2011  CR#4890 - STOP OPENING/CLOSING
000340*                             CARDFILE IN THIS ROUTINE.  CRDBM01,
000350*                             TRFBM01 AND BLKBM01 ALL HOLD
000360*                             CARDFILE OPEN I-O FOR THE WHOLE RUN
000370*                             BEFORE THEY EVER CALL US, SO OUR
000380*                             OWN OPEN WAS FAILING FILE STATUS 91
000390*                             AND ROUTING STRAIGHT TO Y900 ON THE
000400*                             FIRST CALL EVERY TIME.  CARDFILE IS
000410*                             NOW OWNED BY THE CALLER, THE SAME
000420*                             WAY TRFVBAC OWNED TFSBNKAC - WE
000430*                             JUST READ IT.
000440*----------------------------------------------------------------*
000450 EJECT
000460***********************************
000470 ENVIRONMENT DIVISION.
000480***********************************
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER. IBM-AS400.
000510 OBJECT-COMPUTER. IBM-AS400.
000520 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT CARDFILE ASSIGN TO DATABASE-CARDFILE
000560            ORGANIZATION      IS RELATIVE
000570            ACCESS MODE       IS RANDOM
000580            RELATIVE KEY      IS WK-C-CARD-RRN
000590            FILE STATUS       IS WK-C-FILE-STATUS.
000600***********************************
000610 DATA DIVISION.
000620***********************************
000630 FILE SECTION.
000640 FD  CARDFILE
000650     LABEL RECORDS ARE OMITTED
000660     DATA RECORD IS CARD-RECORD.
000670     COPY CARDREC.
000680
000690 WORKING-STORAGE SECTION.
000700 77  WK-C-PGM-BANNER              PIC X(24) VALUE
000710         "** PROGRAM CRDXVAL **".
000720
000730 01  WK-C-COMMON.
000740     COPY BKCMWS.
000750
000760 01  WK-C-KEY-AREA.
000770     05  WK-C-CARD-RRN            PIC 9(09) COMP.
000780 01  WK-C-KEY-AREA-X REDEFINES WK-C-KEY-AREA PIC X(04).
000790*                                 ALPHANUMERIC VIEW OF THE RRN -
000800*                                 DISPLAYED IN TRACE MESSAGES
000810*                                 (BINARY WK-C-CARD-RRN ITSELF
000820*                                 DOES NOT DISPLAY CLEANLY).
000830
000840 01  WK-C-FLAGS.
000850     05  WK-C-FOUND-THIS-READ     PIC X(01).
000860         88  WK-C-REC-FOUND               VALUE "Y".
000870         88  WK-C-REC-NOT-FOUND           VALUE "N".
000880
000890 01  WK-C-DATE-WORK.
000900     05  WK-C-SYS-DATE-YYMMDD     PIC 9(06).
000910     05  WK-C-SYS-TIME-HHMMSS     PIC 9(06).
000920 01  WK-C-SYS-DATE-R REDEFINES WK-C-SYS-DATE-YYMMDD PIC X(06).
000930 01  WK-C-SYS-TIME-R REDEFINES WK-C-SYS-TIME-HHMMSS PIC X(06).
000940*                                 DATE/TIME OF RUN, STAMPED ON
000950*                                 THE ABEND TRACE LINES BELOW SO
000960*                                 OPS CAN TIE A CRDXVAL FAILURE
000970*                                 BACK TO THE JOB LOG WITHOUT
000980*                                 HUNTING THE SPOOL.
000990***********************************
001000 LINKAGE SECTION.
001010***********************************
001020     COPY CVALPB.
001030 EJECT
001040*****************************************************
001050 PROCEDURE DIVISION USING WK-C-CVAL-RECORD.
001060*****************************************************
001070 MAIN-MODULE.
001080     PERFORM A000-PROCESS-CALLED-ROUTINE
001090        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001100 GOBACK.
001110*-----------------------------------------------------------------*
001120 A000-PROCESS-CALLED-ROUTINE.
001130*-----------------------------------------------------------------*
001140*    CARDFILE IS NOT OPENED/CLOSED HERE - THE CALLER (CRDBM01,
001150*    TRFBM01 OR BLKBM01) HOLDS IT OPEN I-O FOR THE WHOLE RUN
001160*    BEFORE EVER ISSUING THIS CALL.  SEE CRL031 ABOVE.
001170     ACCEPT WK-C-SYS-DATE-YYMMDD    FROM DATE.
001180     ACCEPT WK-C-SYS-TIME-HHMMSS    FROM TIME.
001190     MOVE SPACES               TO WK-C-CVAL-ERROR-CD.
001200     MOVE "N"                  TO WK-C-CVAL-FOUND-SW.
001210     MOVE "N"                  TO WK-C-CVAL-ACTIVE-SW.
001220     MOVE WK-C-CVAL-CARD-ID    TO WK-C-CARD-RRN.
001230
001240     PERFORM B100-READ-CARDFILE
001250        THRU B199-READ-CARDFILE-EX.
001260
001270     IF  WK-C-REC-NOT-FOUND
001280         MOVE "CRD0001"        TO WK-C-CVAL-ERROR-CD
001290     ELSE
001300         MOVE "Y"                    TO WK-C-CVAL-FOUND-SW
001310         MOVE CARD-NUMBER            TO WK-C-CVAL-CARD-NUMBER
001320         MOVE CARD-OWNER             TO WK-C-CVAL-CARD-OWNER
001330         MOVE CARD-EXPIRY            TO WK-C-CVAL-CARD-EXPIRY
001340         MOVE CARD-STATUS            TO WK-C-CVAL-CARD-STATUS
001350         MOVE CARD-BALANCE           TO WK-C-CVAL-CARD-BALANCE
001360         MOVE CARD-USER-ID           TO WK-C-CVAL-CARD-USER-ID
001370         IF  CARD-STATUS = WK-C-STATUS-ACTIVE
001380             MOVE "Y"                TO WK-C-CVAL-ACTIVE-SW
001390         END-IF
001400     END-IF.
001410
001420 A099-PROCESS-CALLED-ROUTINE-EX.
001430     EXIT.
001440*-----------------------------------------------------------------*
001450 B100-READ-CARDFILE.
001460*-----------------------------------------------------------------*
001470     READ CARDFILE.
001480     IF  WK-C-SUCCESSFUL
001490         MOVE "Y"          TO WK-C-FOUND-THIS-READ
001500     ELSE
001510         IF  WK-C-RECORD-NOT-FOUND OR WK-C-END-OF-FILE
001520             MOVE "N"      TO WK-C-FOUND-THIS-READ
001530         ELSE
001540             DISPLAY "CRDXVAL - READ FILE ERROR - CARDFILE"
001550             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001560             DISPLAY "RUN DATE/TIME  " WK-C-SYS-DATE-R
001570                     "/" WK-C-SYS-TIME-R
001580             GO TO Y900-ABNORMAL-TERMINATION
001590         END-IF
001600     END-IF.
001610 B199-READ-CARDFILE-EX.
001620     EXIT.
001630 Y900-ABNORMAL-TERMINATION.
001640     MOVE "CRD9999"            TO WK-C-CVAL-ERROR-CD.
001650     GOBACK.
001660