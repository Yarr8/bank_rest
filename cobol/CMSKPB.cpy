000010******************************************************************
000020* CMSKPB.cpybk
000030* LINKAGE PARAMETER BLOCK FOR CRDXMSK - CARD NUMBER MASKING
000040* UTILITY (MASK-1).
000050******************************************************************
000060* AMENDMENT HISTORY:
000070******************************************************************
000080* CRL007 - RSNGH   - 22/03/1991 - INITIAL VERSION.
000090******************************************************************
000100
000110 01  WK-C-CMSK-RECORD.
000120     05  WK-C-CMSK-INPUT.
000130         10  WK-C-CMSK-CARD-NUMBER    PIC X(16).
000140*                                 CLEAR/STORED CARD NUMBER IN.
000150     05  WK-C-CMSK-OUTPUT.
000160         10  WK-C-CMSK-MASKED-NBR     PIC X(16).
000170*                                 FIRST 12 BYTES REPLACED WITH
000180*                                 "*", LAST 4 DIGITS LEFT VISIBLE.
000190         10  FILLER                   PIC X(04).
