000010***********************************
000020 IDENTIFICATION DIVISION.
000030***********************************
000040 PROGRAM-ID.     CRDXMSK.
000050 AUTHOR.         RANJIT SINGH.
000060 INSTALLATION.   UOB - GROUP BUSINESS SERVICES.
000070 DATE-WRITTEN.   22 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       UOB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO MASK A CARD NUMBER
000120*               FOR DISPLAY/LOG PURPOSES.  IT REPLACES THE
000130*               MIDDLE 12 DIGITS WITH ASTERISKS AND LEAVES THE
000140*               FIRST 0 AND LAST 4 DIGITS VISIBLE.  THIS IS THE
000150*               FALLBACK-MASK BEHAVIOUR ONLY - THE ACTUAL
000160*               ENCRYPT-AT-REST STEP IS HANDLED ELSEWHERE AND IS
000170*               NOT REPRODUCED IN THIS ROUTINE.
000180*NOTE        :  CALLED FROM CRDBM01 AND TRFBM01 WHEREVER A CARD
000190*               NUMBER WOULD OTHERWISE APPEAR ON A DISPLAY LINE.
000200*
000210*================================================================
000220* HISTORY OF MODIFICATION:
000230*================================================================
000240* MOD.#   INIT    DATE        DESCRIPTION
000250* ------  ------  ----------  -----------------------------------
000260* CRL007  RSNGH   22/03/1991  INITIAL VERSION - MASK-ON-OUTPUT.
000270* CRL015  TWEETL  06/11/1998  Y2K SWEEP - NO DATE FIELDS IN THIS
000280*                             ROUTINE, COMMENT-ONLY REVIEW.
000290* CRL034  ACNFAM  11/02/2013  CR#PCRMAPDLMC-118 - GUARD AGAINST
000300*                             SPACES/LOW-VALUES INPUT (WAS
000310*                             PRODUCING GARBLED MASK ON EMPTY
000320*                             CARD NUMBER FIELD).
000330* CRL039  ACNDUS  30/06/2021  CR#P21-1188 - THE FOUR WORK
000340*                             COUNTERS/CONSTANTS IN WK-C-WORK-AREA
000350*                             WERE WRONGLY DECLARED COMP-3.  THIS
000360*                             SHOP PACKS ONLY 2-DECIMAL AMOUNTS -
000370*                             PLAIN SUBSCRIPTS/COUNTERS STAY COMP.
000380*                             CHANGED, TRACE VIEW RESIZED TO MATCH.
000390*----------------------------------------------------------------*
000400 EJECT
000410***********************************
000420 ENVIRONMENT DIVISION.
000430***********************************
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-AS400.
000460 OBJECT-COMPUTER. IBM-AS400.
000470 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500***********************************
000510 DATA DIVISION.
000520***********************************
000530 FILE SECTION.
000540 WORKING-STORAGE SECTION.
000550 77  WK-C-PGM-BANNER              PIC X(24) VALUE
000560         "** PROGRAM CRDXMSK **".
000570
000580 01  WK-C-WORK-AREA.
000590     05  WK-C-MASK-COUNT          PIC 9(02) COMP.
000600     05  WK-C-SUBSCR              PIC 9(02) COMP.
000610     05  WK-C-VISIBLE-COUNT       PIC 9(02) COMP VALUE 4.
000620     05  WK-C-NUMBER-LEN          PIC 9(02) COMP VALUE 16.
000630 01  WK-C-WORK-AREA-X REDEFINES WK-C-WORK-AREA PIC X(08).
000640*                                 ALPHANUMERIC VIEW - DISPLAYED
000650*                                 IN DUMPS WHEN TRACING THIS
000660*                                 ROUTINE UNDER SDA.
000670
000680 01  WK-C-WORK-NUMBER             PIC X(16).
000690 01  WK-C-WORK-NUMBER-TBL REDEFINES WK-C-WORK-NUMBER.
000700     05  WK-C-WORK-DIGIT          PIC X(01) OCCURS 16 TIMES.
000710*                                 ONE-BYTE-PER-OCCURRENCE VIEW OF
000720*                                 WK-C-WORK-NUMBER - MASKED IN
000730*                                 PLACE, BYTE BY BYTE, BELOW.
000740
000750 01  WK-C-WORK-NUMBER-NUM REDEFINES WK-C-WORK-NUMBER
000760                              PIC 9(16).
000770*                                 NUMERIC VIEW - USED ONLY TO
000780*                                 CLASS-TEST THE INCOMING NUMBER
000790*                                 BEFORE IT IS MASKED.
000800
000810***********************************
000820 LINKAGE SECTION.
000830***********************************
000840     COPY CMSKPB.
000850
000860 EJECT
000870*************************************************
000880 PROCEDURE DIVISION USING WK-C-CMSK-RECORD.
000890*************************************************
000900 MAIN-MODULE.
000910     PERFORM A000-MASK-CARD-NUMBER
000920        THRU A099-MASK-CARD-NUMBER-EX.
000930 GOBACK.
000940*-----------------------------------------------------------------*
000950 A000-MASK-CARD-NUMBER.
000960*-----------------------------------------------------------------*
000970     MOVE SPACES              TO WK-C-CMSK-MASKED-NBR.
000980
000990     IF  WK-C-CMSK-CARD-NUMBER = SPACES
001000         OR WK-C-CMSK-CARD-NUMBER = LOW-VALUES
001010         MOVE WK-C-CMSK-CARD-NUMBER TO WK-C-CMSK-MASKED-NBR
001020         GO TO A099-MASK-CARD-NUMBER-EX
001030     END-IF.
001040
001050     MOVE WK-C-CMSK-CARD-NUMBER TO WK-C-WORK-NUMBER.
001060     COMPUTE WK-C-MASK-COUNT =
001070         WK-C-NUMBER-LEN - WK-C-VISIBLE-COUNT.
001080
001090     MOVE 1                   TO WK-C-SUBSCR.
001100     PERFORM B100-MASK-ONE-DIGIT
001110        THRU B199-MASK-ONE-DIGIT-EX
001120        UNTIL WK-C-SUBSCR > WK-C-MASK-COUNT.
001130
001140     MOVE WK-C-WORK-NUMBER    TO WK-C-CMSK-MASKED-NBR.
001150
001160 A099-MASK-CARD-NUMBER-EX.
001170     EXIT.
001180*-----------------------------------------------------------------*
001190 B100-MASK-ONE-DIGIT.
001200*-----------------------------------------------------------------*
001210     MOVE "*"                 TO WK-C-WORK-DIGIT (WK-C-SUBSCR).
001220     ADD 1                    TO WK-C-SUBSCR.
001230 B199-MASK-ONE-DIGIT-EX.
001240     EXIT.
001250