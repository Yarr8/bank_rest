000010******************************************************************
000020* BLKREQ.cpybk
000030* I-O FORMAT: BLOCK-REQUEST-RECORD  FROM FILE BLOCKFILE
000040* CARD-BLOCK APPROVAL WORKBENCH - ONE ROW PER REQUEST TO BLOCK A
000050* CARD, PENDING AN ADMIN'S APPROVE/REJECT DECISION.
000060******************************************************************
000070* AMENDMENT HISTORY:
000080******************************************************************
000090* CRL003 - RSNGH   - 18/03/1991 - INITIAL VERSION.
000100* CRL014 - TWEETL  - 04/11/1998 - Y2K - BR-PROCESSED-AT/
000110*                    BR-CREATED-AT/BR-UPDATED-AT WIDENED TO CCYY.
000120* CRL041 - ACNDUS  - 09/03/2017 - BR-REASON EXPANDED FROM X(80)
000130*                    TO X(500) PER CASH MANAGEMENT ROAD MAP - P19.
000140******************************************************************
000150
000160 01  BLOCK-REQUEST-RECORD.
000170     05  BR-ID                     PIC 9(09).
000180*                                 SURROGATE KEY - RELATIVE KEY OF
000190*                                 BLOCKFILE IS THIS VALUE.
000200     05  BR-CARD-ID                PIC 9(09).
000210*                                 CARD THE REQUEST APPLIES TO.
000220     05  BR-REQUESTER-ID           PIC 9(09).
000230*                                 USER WHO FILED THE REQUEST.
000240     05  BR-REASON                 PIC X(500).
000250*                                 REQUIRED, MUST NOT BE SPACES
000260*                                 AT CREATE TIME (BR-4).
000270     05  BR-STATUS                 PIC X(08).
000280*                                 PENDING  - AWAITING DECISION
000290*                                 APPROVED - CARD NOW BLOCKED
000300*                                 REJECTED - CARD UNTOUCHED
000310     05  BR-PROCESSED-BY-ID        PIC 9(09).
000320*                                 ADMIN WHO APPROVED/REJECTED -
000330*                                 ZERO WHILE PENDING.
000340     05  BR-PROCESSED-AT.
000350         10  BR-PROCESSED-DATE     PIC 9(08).
000360         10  BR-PROCESSED-TIME     PIC 9(06).
000370     05  BR-PROCESSED-AT-X REDEFINES BR-PROCESSED-AT PIC X(14).
000380*                                 ALPHANUMERIC VIEW - USED TO TEST
000390*                                 FOR SPACES WHILE STATUS PENDING.
000400     05  BR-CREATED-AT.
000410         10  BR-CREATED-DATE       PIC 9(08).
000420         10  BR-CREATED-TIME       PIC 9(06).
000430     05  BR-UPDATED-AT.
000440         10  BR-UPDATED-DATE       PIC 9(08).
000450         10  BR-UPDATED-TIME       PIC 9(06).
000460     05  FILLER                    PIC X(25).
000470*                                 RESERVED FOR FUTURE EXPANSION -
000480*                                 PADS RECORD TO A ROUND WIDTH.
