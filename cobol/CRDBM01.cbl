000010***********************************
000020 IDENTIFICATION DIVISION.
000030***********************************
000040 PROGRAM-ID.     CRDBM01.
000050 AUTHOR.         RANJIT SINGH.
000060 INSTALLATION.   UOB - GROUP BUSINESS SERVICES.
000070 DATE-WRITTEN.   25 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       UOB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000100*
000110*DESCRIPTION :  CARD MASTER MAINTENANCE BATCH.  READS ONE CARD
000120*               MAINTENANCE REQUEST PER RECORD FROM CARDTRAN AND
000130*               APPLIES IT AGAINST CARDFILE - ISSUE (CREATE),
000140*               TOP-UP, BLOCK, UNBLOCK, DELETE, USER TOTAL
000150*               BALANCE, AND CARD LISTING.  A CONTROL-TOTAL LINE
000160*               (USER ID/CARD COUNT/TOTAL BALANCE) IS WRITTEN TO
000170*               CARDRPT FOR EVERY BALANCE REQUEST PROCESSED.
000180*NOTE        :  A REQUEST THAT FAILS A BUSINESS RULE IS REJECTED
000190*               AND LOGGED TO CARDRPT - IT DOES NOT ABEND THE
000200*               BATCH.  ONLY AN I/O FAILURE ON CARDFILE/USERFILE
000210*               ABENDS THE RUN.
000220*
000230*================================================================
000240* HISTORY OF MODIFICATION:
000250*================================================================
000260* MOD.#   INIT    DATE        DESCRIPTION
000270* ------  ------  ----------  -----------------------------------
000280* CRL008  RSNGH   25/03/1991  INITIAL VERSION - CREATE/TOP-UP/
000290*                             BLOCK/UNBLOCK/DELETE.
000300* CRL011  RSNGH   02/04/1991  ADD D600-USER-BALANCE AND THE
000310*                             CARDRPT CONTROL-TOTAL LINE.
000320* CRL017  TWEETL  06/11/1998  Y2K SWEEP - WK-C-CENTURY WINDOWING
000330*                             ADDED AROUND THE ACCEPT FROM DATE -
000340*                             CARD-EXPIRY/CARD-CREATED-AT/
000350*                             CARD-UPDATED-AT NOW CARRY CCYY.
000360* CRL026  ACNRJR  02/07/2007  CR#4417 - CREATE/TOP-UP/BLOCK/
000370*                             UNBLOCK/DELETE NOW CALL CRDXVAL
000380*                             FIRST INSTEAD OF EACH RE-CODING THE
000390*                             FOUND/ACTIVE CHECK.
000400* CRL038  VENL29  20/01/2015  ADD D700-LIST-CARDS (CR#GEBNG-2201 -
000410*                             ONLINE CARD LISTING SCREEN NEEDED A
000420*                             BATCH-SIDE EQUIVALENT FOR RECON).
000430* CRL046  ACNDUS  14/02/2020  CR#P19-GP4D00 - LIST/BALANCE LINES
000440*                             NOW MASK THE CARD NUMBER VIA
000450*                             CRDXMSK BEFORE WRITING TO CARDRPT.
000460* CRL050  ACNDUS  30/06/2021  CR#P21-1188 - WK-C-CARD-COUNT WAS
000470*                             WRONGLY DECLARED COMP-3.  THIS SHOP
000480*                             PACKS ONLY 2-DECIMAL AMOUNTS - PLAIN
000490*                             COUNTERS STAY COMP.  CHANGED, AND
000500*                             WK-C-COUNTERS-X TRACE VIEW RESIZED
000510*                             TO MATCH.
000520*----------------------------------------------------------------*
000530 EJECT
000540***********************************
000550 ENVIRONMENT DIVISION.
000560***********************************
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-AS400.
000590 OBJECT-COMPUTER. IBM-AS400.
000600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000610                  C01 IS TOP-OF-FORM.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT CARDFILE ASSIGN TO DATABASE-CARDFILE
000650            ORGANIZATION      IS RELATIVE
000660            ACCESS MODE       IS DYNAMIC
000670            RELATIVE KEY      IS WK-C-CARD-RRN
000680            FILE STATUS       IS WK-C-FILE-STATUS.
000690     SELECT USERFILE ASSIGN TO DATABASE-USERFILE
000700            ORGANIZATION      IS RELATIVE
000710            ACCESS MODE       IS RANDOM
000720            RELATIVE KEY      IS WK-C-USER-RRN
000730            FILE STATUS       IS WK-C-FILE-STATUS.
000740     SELECT CARD-TRANS-FILE ASSIGN TO DATABASE-CARDTRAN
000750            ORGANIZATION      IS SEQUENTIAL
000760            FILE STATUS       IS WK-C-FILE-STATUS.
000770     SELECT CARD-RPT-FILE ASSIGN TO DATABASE-CARDRPT
000780            ORGANIZATION      IS SEQUENTIAL
000790            FILE STATUS       IS WK-C-FILE-STATUS.
000800***********************************
000810 DATA DIVISION.
000820***********************************
000830 FILE SECTION.
000840 FD  CARDFILE
000850     LABEL RECORDS ARE OMITTED
000860     DATA RECORD IS CARD-RECORD.
000870     COPY CARDREC.
000880
000890 FD  USERFILE
000900     LABEL RECORDS ARE OMITTED
000910     DATA RECORD IS USER-RECORD.
000920     COPY USERREC.
000930
000940 FD  CARD-TRANS-FILE
000950     LABEL RECORDS ARE OMITTED
000960     DATA RECORD IS CARD-TRANS-RECORD.
000970 01  CARD-TRANS-RECORD.
000980*                                 ONE CARD-MAINTENANCE REQUEST -
000990*                                 THE BATCH-INPUT ANALOGUE OF THE
001000*                                 ONLINE ADMIN/CARD REST REQUEST.
001010     05  CT-FUNCTION-CD           PIC X(02).
001020         88  CT-FN-CREATE                 VALUE "CR".
001030         88  CT-FN-TOPUP                  VALUE "TU".
001040         88  CT-FN-BLOCK                  VALUE "BL".
001050         88  CT-FN-UNBLOCK                VALUE "UB".
001060         88  CT-FN-DELETE                 VALUE "DL".
001070         88  CT-FN-BALANCE                VALUE "BA".
001080         88  CT-FN-LIST                   VALUE "LS".
001090     05  CT-CARD-ID               PIC 9(09).
001100     05  CT-CARD-NUMBER           PIC X(16).
001110     05  CT-CARD-OWNER            PIC X(100).
001120     05  CT-CARD-EXPIRY           PIC 9(08).
001130     05  CT-CARD-USER-ID          PIC 9(09).
001140     05  CT-AMOUNT                PIC S9(17)V99 COMP-3.
001150     05  CT-STATUS-FILTER         PIC X(07).
001160*                                 FOR LS - "ACTIVE " OR SPACES
001170*                                 (SPACES = NO FILTER).
001180     05  FILLER                   PIC X(31).
001190
001200 FD  CARD-RPT-FILE
001210     LABEL RECORDS ARE OMITTED
001220     DATA RECORD IS CARD-RPT-LINE.
001230 01  CARD-RPT-LINE                PIC X(80).
001240
001250 WORKING-STORAGE SECTION.
001260 77  WK-C-PGM-BANNER              PIC X(24) VALUE
001270         "** PROGRAM CRDBM01 **".
001280
001290 01  WK-C-COMMON.
001300     COPY BKCMWS.
001310
001320 01  WK-C-KEY-AREA.
001330     05  WK-C-CARD-RRN            PIC 9(09) COMP.
001340     05  WK-C-USER-RRN            PIC 9(09) COMP.
001350     05  FILLER                   PIC X(02).
001360 01  WK-C-KEY-AREA-X REDEFINES WK-C-KEY-AREA PIC X(10).
001370*                                 ALPHANUMERIC VIEW FOR TRACE
001380*                                 DISPLAYS OF THE RRN PAIR.
001390
001400 01  WK-C-SWITCHES.
001410     05  WK-C-TRANS-EOF-SW        PIC X(01).
001420         88  WK-C-NO-MORE-TRANS           VALUE "Y".
001430     05  WK-C-CARDFILE-EOF-SW     PIC X(01).
001440         88  WK-C-CARDFILE-AT-EOF         VALUE "Y".
001450     05  WK-C-DUP-FOUND-SW        PIC X(01).
001460         88  WK-C-DUPLICATE-CARD-NBR      VALUE "Y".
001470     05  FILLER                   PIC X(01).
001480
001490 01  WK-C-COUNTERS.
001500     05  WK-C-CARD-COUNT          PIC 9(05) COMP.
001510     05  WK-C-USER-TOTAL-BAL      PIC S9(17)V99 COMP-3.
001520     05  FILLER                   PIC X(02).
001530 01  WK-C-COUNTERS-X REDEFINES WK-C-COUNTERS PIC X(16).
001540*                                 ALPHANUMERIC VIEW FOR TRACE
001550*                                 DISPLAYS OF THE RUNNING TOTAL.
001560
001570 01  WK-C-NEW-CARD-STATUS         PIC X(07).
001580*                                 STATUS TO APPLY IN D350 - SET BY
001590*                                 D300-BLOCK-CARD/D400-UNBLOCK-CARD
001600*                                 BEFORE THE PERFORM.
001610 01  WK-C-CVAL-CALL.
001620     COPY CVALPB.
001630
001640 01  WK-C-CMSK-CALL.
001650     COPY CMSKPB.
001660
001670 01  WK-C-DATE-WORK.
001680     05  WK-C-SYS-DATE-YYMMDD     PIC 9(06).
001690     05  WK-C-SYS-DATE-R REDEFINES WK-C-SYS-DATE-YYMMDD.
001700         10  WK-C-SYS-YY          PIC 9(02).
001710         10  WK-C-SYS-MM          PIC 9(02).
001720         10  WK-C-SYS-DD          PIC 9(02).
001730     05  WK-C-SYS-TIME-HHMMSS     PIC 9(06).
001740     05  WK-C-SYS-TIME-R REDEFINES WK-C-SYS-TIME-HHMMSS.
001750         10  WK-C-SYS-HH          PIC 9(02).
001760         10  WK-C-SYS-MN          PIC 9(02).
001770         10  WK-C-SYS-SS          PIC 9(02).
001780     05  FILLER                   PIC X(04).
001790
001800 01  WK-C-RPT-BAL-LINE.
001810     05  FILLER                   PIC X(10) VALUE "USER-BAL  ".
001820     05  RB-USER-ID               PIC Z(08)9.
001830     05  FILLER                   PIC X(01) VALUE SPACE.
001840     05  RB-CARD-COUNT            PIC Z(04)9.
001850     05  FILLER                   PIC X(01) VALUE SPACE.
001860     05  RB-TOTAL-BAL             PIC -Z(14)9.99.
001870     05  FILLER                   PIC X(30).
001880
001890 01  WK-C-RPT-LIST-LINE.
001900     05  FILLER                   PIC X(10) VALUE "CARD-LIST ".
001910     05  RL-CARD-ID               PIC Z(08)9.
001920     05  FILLER                   PIC X(01) VALUE SPACE.
001930     05  RL-CARD-NBR              PIC X(16).
001940     05  FILLER                   PIC X(01) VALUE SPACE.
001950     05  RL-CARD-STATUS           PIC X(07).
001960     05  FILLER                   PIC X(01) VALUE SPACE.
001970     05  RL-CARD-BAL              PIC -Z(14)9.99.
001980
001990 01  WK-C-RPT-REJECT-LINE.
002000     05  FILLER                   PIC X(10) VALUE "REJECTED  ".
002010     05  RJ-FUNCTION-CD           PIC X(02).
002020     05  FILLER                   PIC X(01) VALUE SPACE.
002030     05  RJ-CARD-ID               PIC Z(08)9.
002040     05  FILLER                   PIC X(01) VALUE SPACE.
002050     05  RJ-REASON                PIC X(40).
002060     05  FILLER                   PIC X(18).
002070
002080 EJECT
002090***********************************
002100 PROCEDURE DIVISION.
002110***********************************
002120 MAIN-MODULE.
002130     PERFORM A000-INITIALIZE-ROUTINE
002140        THRU A099-INITIALIZE-ROUTINE-EX.
002150     PERFORM B000-READ-TRANSACTION
002160        THRU B099-READ-TRANSACTION-EX.
002170     PERFORM C000-MAIN-PROCESS
002180        THRU C099-MAIN-PROCESS-EX
002190        UNTIL WK-C-NO-MORE-TRANS.
002200     PERFORM Z000-END-PROGRAM-ROUTINE
002210        THRU Z999-END-PROGRAM-ROUTINE-EX.
002220     GOBACK.
002230 EJECT
002240*-----------------------------------------------------------------*
002250 A000-INITIALIZE-ROUTINE.
002260*-----------------------------------------------------------------*
002270     OPEN I-O    CARDFILE.
002280     IF  NOT WK-C-SUCCESSFUL
002290         DISPLAY "CRDBM01 - OPEN FILE ERROR - CARDFILE"
002300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002310         GO TO Y900-ABNORMAL-TERMINATION
002320     END-IF.
002330     OPEN INPUT  USERFILE.
002340     IF  NOT WK-C-SUCCESSFUL
002350         DISPLAY "CRDBM01 - OPEN FILE ERROR - USERFILE"
002360         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002370         GO TO Y900-ABNORMAL-TERMINATION
002380     END-IF.
002390     OPEN INPUT  CARD-TRANS-FILE.
002400     IF  NOT WK-C-SUCCESSFUL
002410         DISPLAY "CRDBM01 - OPEN FILE ERROR - CARDTRAN"
002420         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002430         GO TO Y900-ABNORMAL-TERMINATION
002440     END-IF.
002450     OPEN OUTPUT CARD-RPT-FILE.
002460     IF  NOT WK-C-SUCCESSFUL
002470         DISPLAY "CRDBM01 - OPEN FILE ERROR - CARDRPT"
002480         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002490         GO TO Y900-ABNORMAL-TERMINATION
002500     END-IF.
002510
002520     ACCEPT WK-C-SYS-DATE-YYMMDD  FROM DATE.
002530     ACCEPT WK-C-SYS-TIME-HHMMSS  FROM TIME.
002540     IF  WK-C-SYS-YY < 50
002550         MOVE 20                  TO WK-C-CURR-CCYY (1:2)
002560     ELSE
002570         MOVE 19                  TO WK-C-CURR-CCYY (1:2)
002580     END-IF.
002590     MOVE WK-C-SYS-YY             TO WK-C-CURR-CCYY (3:2).
002600     MOVE WK-C-SYS-MM             TO WK-C-CURR-MM.
002610     MOVE WK-C-SYS-DD             TO WK-C-CURR-DD.
002620     MOVE WK-C-SYS-TIME-HHMMSS    TO WK-C-CURRENT-TIME6.
002630     MOVE WK-C-SYS-HH             TO WK-C-CURR-HH.
002640     MOVE WK-C-SYS-MN             TO WK-C-CURR-MN.
002650     MOVE WK-C-SYS-SS             TO WK-C-CURR-SS.
002660 A099-INITIALIZE-ROUTINE-EX.
002670     EXIT.
002680 EJECT
002690*-----------------------------------------------------------------*
002700 B000-READ-TRANSACTION.
002710*-----------------------------------------------------------------*
002720     READ CARD-TRANS-FILE.
002730     IF  WK-C-SUCCESSFUL
002740         CONTINUE
002750     ELSE
002760         IF  WK-C-END-OF-FILE
002770             MOVE "Y"             TO WK-C-TRANS-EOF-SW
002780         ELSE
002790             DISPLAY "CRDBM01 - READ FILE ERROR - CARDTRAN"
002800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002810             GO TO Y900-ABNORMAL-TERMINATION
002820         END-IF
002830     END-IF.
002840 B099-READ-TRANSACTION-EX.
002850     EXIT.
002860 EJECT
002870*-----------------------------------------------------------------*
002880 C000-MAIN-PROCESS.
002890*-----------------------------------------------------------------*
002900     EVALUATE TRUE
002910         WHEN CT-FN-CREATE
002920             PERFORM D100-CREATE-CARD THRU D199-CREATE-CARD-EX
002930         WHEN CT-FN-TOPUP
002940             PERFORM D200-TOPUP-CARD THRU D299-TOPUP-CARD-EX
002950         WHEN CT-FN-BLOCK
002960             PERFORM D300-BLOCK-CARD THRU D399-BLOCK-CARD-EX
002970         WHEN CT-FN-UNBLOCK
002980             PERFORM D400-UNBLOCK-CARD THRU D499-UNBLOCK-CARD-EX
002990         WHEN CT-FN-DELETE
003000             PERFORM D500-DELETE-CARD THRU D599-DELETE-CARD-EX
003010         WHEN CT-FN-BALANCE
003020             PERFORM D600-USER-BALANCE THRU D699-USER-BALANCE-EX
003030         WHEN CT-FN-LIST
003040             PERFORM D700-LIST-CARDS THRU D799-LIST-CARDS-EX
003050         WHEN OTHER
003060             MOVE CT-FUNCTION-CD  TO RJ-FUNCTION-CD
003070             MOVE ZERO            TO RJ-CARD-ID
003080             MOVE "UNKNOWN FUNCTION CODE"
003090                                  TO RJ-REASON
003100             PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
003110     END-EVALUATE.
003120     PERFORM B000-READ-TRANSACTION
003130        THRU B099-READ-TRANSACTION-EX.
003140 C099-MAIN-PROCESS-EX.
003150     EXIT.
003160 EJECT
003170*-----------------------------------------------------------------*
003180 D100-CREATE-CARD.
003190*-----------------------------------------------------------------*
003200*    CARD-1 - REJECT IF OWNING USER DOES NOT EXIST.
003210*    CARD-2 - REJECT IF CARD-NUMBER ALREADY ON FILE.
003220*    CARD-3 - NEW CARD IS ALWAYS FORCED TO ACTIVE.
003230*-----------------------------------------------------------------*
003240     MOVE CT-CARD-USER-ID         TO WK-C-USER-RRN.
003250     READ USERFILE.
003260     IF  NOT WK-C-SUCCESSFUL
003270         MOVE "CR"                TO RJ-FUNCTION-CD
003280         MOVE CT-CARD-ID          TO RJ-CARD-ID
003290         MOVE "CARD-1 - OWNING USER ID NOT FOUND"
003300                                  TO RJ-REASON
003310         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
003320         GO TO D199-CREATE-CARD-EX
003330     END-IF.
003340
003350     PERFORM D110-CHECK-DUPLICATE-NBR
003360        THRU D119-CHECK-DUPLICATE-NBR-EX.
003370     IF  WK-C-DUPLICATE-CARD-NBR
003380         MOVE "CR"                TO RJ-FUNCTION-CD
003390         MOVE CT-CARD-ID          TO RJ-CARD-ID
003400         MOVE "CARD-2 - DUPLICATE CARD NUMBER"
003410                                  TO RJ-REASON
003420         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
003430         GO TO D199-CREATE-CARD-EX
003440     END-IF.
003450
003460     MOVE SPACES                  TO CARD-RECORD.
003470     MOVE CT-CARD-ID              TO CARD-ID.
003480     MOVE CT-CARD-NUMBER          TO CARD-NUMBER.
003490     MOVE CT-CARD-OWNER           TO CARD-OWNER.
003500     MOVE CT-CARD-EXPIRY          TO CARD-EXPIRY.
003510     MOVE WK-C-STATUS-ACTIVE      TO CARD-STATUS.
003520     MOVE ZERO                    TO CARD-BALANCE.
003530     MOVE CT-CARD-USER-ID         TO CARD-USER-ID.
003540     MOVE WK-C-CURR-CCYY          TO CARD-CREATED-DATE (1:4).
003550     MOVE WK-C-CURR-MM            TO CARD-CREATED-DATE (5:2).
003560     MOVE WK-C-CURR-DD            TO CARD-CREATED-DATE (7:2).
003570     MOVE WK-C-CURRENT-TIME6      TO CARD-CREATED-TIME.
003580     MOVE CARD-CREATED-AT         TO CARD-UPDATED-AT.
003590
003600     MOVE CT-CARD-ID              TO WK-C-CARD-RRN.
003610     WRITE CARD-RECORD.
003620     IF  NOT WK-C-SUCCESSFUL
003630         DISPLAY "CRDBM01 - WRITE FILE ERROR - CARDFILE"
003640         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003650         GO TO Y900-ABNORMAL-TERMINATION
003660     END-IF.
003670 D199-CREATE-CARD-EX.
003680     EXIT.
003690*-----------------------------------------------------------------*
003700 D110-CHECK-DUPLICATE-NBR.
003710*-----------------------------------------------------------------*
003720     MOVE "N"                     TO WK-C-DUP-FOUND-SW.
003730     MOVE "N"                     TO WK-C-CARDFILE-EOF-SW.
003740     MOVE 1                       TO WK-C-CARD-RRN.
003750     START CARDFILE KEY IS NOT LESS THAN WK-C-CARD-RRN.
003760     IF  NOT WK-C-SUCCESSFUL
003770         GO TO D119-CHECK-DUPLICATE-NBR-EX
003780     END-IF.
003790     PERFORM D115-SCAN-FOR-DUPLICATE
003800        THRU D115-SCAN-FOR-DUPLICATE-EX
003810        UNTIL WK-C-CARDFILE-AT-EOF OR WK-C-DUPLICATE-CARD-NBR.
003820 D119-CHECK-DUPLICATE-NBR-EX.
003830     EXIT.
003840*-----------------------------------------------------------------*
003850 D115-SCAN-FOR-DUPLICATE.
003860*-----------------------------------------------------------------*
003870     READ CARDFILE NEXT RECORD.
003880     IF  NOT WK-C-SUCCESSFUL
003890         MOVE "Y"                 TO WK-C-CARDFILE-EOF-SW
003900     ELSE
003910         IF  CARD-NUMBER = CT-CARD-NUMBER
003920             MOVE "Y"             TO WK-C-DUP-FOUND-SW
003930         END-IF
003940     END-IF.
003950 D115-SCAN-FOR-DUPLICATE-EX.
003960     EXIT.
003970 EJECT
003980*-----------------------------------------------------------------*
003990 D200-TOPUP-CARD.
004000*-----------------------------------------------------------------*
004010*    CARD-4 - TOP-UP ONLY WHEN CARD-STATUS = ACTIVE.
004020*-----------------------------------------------------------------*
004030     MOVE CT-CARD-ID              TO WK-C-CVAL-CARD-ID.
004040     CALL "CRDXVAL" USING WK-C-CVAL-RECORD.
004050     IF  WK-C-CVAL-NOT-FOUND
004060         MOVE "TU"                TO RJ-FUNCTION-CD
004070         MOVE CT-CARD-ID          TO RJ-CARD-ID
004080         MOVE "CARD-ID NOT FOUND" TO RJ-REASON
004090         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
004100         GO TO D299-TOPUP-CARD-EX
004110     END-IF.
004120     IF  WK-C-CVAL-NOT-ACTIVE
004130         MOVE "TU"                TO RJ-FUNCTION-CD
004140         MOVE CT-CARD-ID          TO RJ-CARD-ID
004150         MOVE "CARD-4 - CARD NOT ACTIVE"
004160                                  TO RJ-REASON
004170         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
004180         GO TO D299-TOPUP-CARD-EX
004190     END-IF.
004200
004210     MOVE CT-CARD-ID              TO WK-C-CARD-RRN.
004220     READ CARDFILE.
004230     IF  NOT WK-C-SUCCESSFUL
004240         DISPLAY "CRDBM01 - READ FILE ERROR - CARDFILE"
004250         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004260         GO TO Y900-ABNORMAL-TERMINATION
004270     END-IF.
004280     ADD CT-AMOUNT                TO CARD-BALANCE.
004290     MOVE WK-C-CURR-CCYY          TO CARD-UPDATED-DATE (1:4).
004300     MOVE WK-C-CURR-MM            TO CARD-UPDATED-DATE (5:2).
004310     MOVE WK-C-CURR-DD            TO CARD-UPDATED-DATE (7:2).
004320     MOVE WK-C-CURRENT-TIME6      TO CARD-UPDATED-TIME.
004330     REWRITE CARD-RECORD.
004340     IF  NOT WK-C-SUCCESSFUL
004350         DISPLAY "CRDBM01 - REWRITE FILE ERROR - CARDFILE"
004360         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004370         GO TO Y900-ABNORMAL-TERMINATION
004380     END-IF.
004390 D299-TOPUP-CARD-EX.
004400     EXIT.
004410 EJECT
004420*-----------------------------------------------------------------*
004430 D300-BLOCK-CARD.
004440*-----------------------------------------------------------------*
004450     MOVE WK-C-STATUS-BLOCKED     TO WK-C-NEW-CARD-STATUS.
004460     PERFORM D350-SET-CARD-STATUS THRU D359-SET-CARD-STATUS-EX.
004470 D399-BLOCK-CARD-EX.
004480     EXIT.
004490*-----------------------------------------------------------------*
004500 D400-UNBLOCK-CARD.
004510*-----------------------------------------------------------------*
004520     MOVE WK-C-STATUS-ACTIVE      TO WK-C-NEW-CARD-STATUS.
004530     PERFORM D350-SET-CARD-STATUS THRU D359-SET-CARD-STATUS-EX.
004540 D499-UNBLOCK-CARD-EX.
004550     EXIT.
004560*-----------------------------------------------------------------*
004570 D350-SET-CARD-STATUS.
004580*-----------------------------------------------------------------*
004590     MOVE CT-CARD-ID              TO WK-C-CARD-RRN.
004600     READ CARDFILE.
004610     IF  NOT WK-C-SUCCESSFUL
004620         MOVE CT-FUNCTION-CD      TO RJ-FUNCTION-CD
004630         MOVE CT-CARD-ID          TO RJ-CARD-ID
004640         MOVE "CARD-ID NOT FOUND" TO RJ-REASON
004650         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
004660         GO TO D359-SET-CARD-STATUS-EX
004670     END-IF.
004680     MOVE WK-C-NEW-CARD-STATUS    TO CARD-STATUS.
004690     MOVE WK-C-CURR-CCYY          TO CARD-UPDATED-DATE (1:4).
004700     MOVE WK-C-CURR-MM            TO CARD-UPDATED-DATE (5:2).
004710     MOVE WK-C-CURR-DD            TO CARD-UPDATED-DATE (7:2).
004720     MOVE WK-C-CURRENT-TIME6      TO CARD-UPDATED-TIME.
004730     REWRITE CARD-RECORD.
004740     IF  NOT WK-C-SUCCESSFUL
004750         DISPLAY "CRDBM01 - REWRITE FILE ERROR - CARDFILE"
004760         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004770         GO TO Y900-ABNORMAL-TERMINATION
004780     END-IF.
004790 D359-SET-CARD-STATUS-EX.
004800     EXIT.
004810 EJECT
004820*-----------------------------------------------------------------*
004830 D500-DELETE-CARD.
004840*-----------------------------------------------------------------*
004850     MOVE CT-CARD-ID              TO WK-C-CARD-RRN.
004860     DELETE CARDFILE RECORD.
004870     IF  NOT WK-C-SUCCESSFUL
004880         MOVE "DL"                TO RJ-FUNCTION-CD
004890         MOVE CT-CARD-ID          TO RJ-CARD-ID
004900         MOVE "CARD-ID NOT FOUND" TO RJ-REASON
004910         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
004920     END-IF.
004930 D599-DELETE-CARD-EX.
004940     EXIT.
004950 EJECT
004960*-----------------------------------------------------------------*
004970 D600-USER-BALANCE.
004980*-----------------------------------------------------------------*
004990*    CARD-5/CARD-6 - SUM CARD-BALANCE OVER EVERY CARD-RECORD FOR
005000*    THE REQUESTED CARD-USER-ID, IN CARD-BALANCE'S OWN PRECISION.
005010*-----------------------------------------------------------------*
005020     MOVE ZERO                    TO WK-C-CARD-COUNT.
005030     MOVE ZERO                    TO WK-C-USER-TOTAL-BAL.
005040     MOVE "N"                     TO WK-C-CARDFILE-EOF-SW.
005050     MOVE 1                       TO WK-C-CARD-RRN.
005060     START CARDFILE KEY IS NOT LESS THAN WK-C-CARD-RRN.
005070     IF  NOT WK-C-SUCCESSFUL
005080         GO TO D690-WRITE-BALANCE-LINE
005090     END-IF.
005100     PERFORM D610-ACCUM-USER-BALANCE
005110        THRU D610-ACCUM-USER-BALANCE-EX
005120        UNTIL WK-C-CARDFILE-AT-EOF.
005130 D690-WRITE-BALANCE-LINE.
005140     MOVE SPACES                  TO CARD-RPT-LINE.
005150     MOVE CT-CARD-USER-ID         TO RB-USER-ID.
005160     MOVE WK-C-CARD-COUNT         TO RB-CARD-COUNT.
005170     MOVE WK-C-USER-TOTAL-BAL     TO RB-TOTAL-BAL.
005180     MOVE WK-C-RPT-BAL-LINE       TO CARD-RPT-LINE.
005190     WRITE CARD-RPT-LINE.
005200 D699-USER-BALANCE-EX.
005210     EXIT.
005220*-----------------------------------------------------------------*
005230 D610-ACCUM-USER-BALANCE.
005240*-----------------------------------------------------------------*
005250     READ CARDFILE NEXT RECORD.
005260     IF  NOT WK-C-SUCCESSFUL
005270         MOVE "Y"                 TO WK-C-CARDFILE-EOF-SW
005280     ELSE
005290         IF  CARD-USER-ID = CT-CARD-USER-ID
005300             ADD 1                TO WK-C-CARD-COUNT
005310             ADD CARD-BALANCE     TO WK-C-USER-TOTAL-BAL
005320         END-IF
005330     END-IF.
005340 D610-ACCUM-USER-BALANCE-EX.
005350     EXIT.
005360 EJECT
005370*-----------------------------------------------------------------*
005380 D700-LIST-CARDS.
005390*-----------------------------------------------------------------*
005400*    LISTING - SEQUENTIAL PASS OVER CARDFILE FOR THE REQUESTED
005410*    CARD-USER-ID (CT-CARD-USER-ID = ZERO MEANS "EVERY CARD ON
005420*    FILE"), OPTIONALLY FILTERED TO CT-STATUS-FILTER.  NO PAGING/
005430*    SORTING - RECORDS ARE LISTED IN FILE ORDER, AS PER SPEC.
005440*-----------------------------------------------------------------*
005450     MOVE "N"                     TO WK-C-CARDFILE-EOF-SW.
005460     MOVE 1                       TO WK-C-CARD-RRN.
005470     START CARDFILE KEY IS NOT LESS THAN WK-C-CARD-RRN.
005480     IF  NOT WK-C-SUCCESSFUL
005490         GO TO D799-LIST-CARDS-EX
005500     END-IF.
005510     PERFORM D705-READ-NEXT-FOR-LIST
005520        THRU D705-READ-NEXT-FOR-LIST-EX
005530        UNTIL WK-C-CARDFILE-AT-EOF.
005540 D799-LIST-CARDS-EX.
005550     EXIT.
005560*-----------------------------------------------------------------*
005570 D705-READ-NEXT-FOR-LIST.
005580*-----------------------------------------------------------------*
005590     READ CARDFILE NEXT RECORD.
005600     IF  NOT WK-C-SUCCESSFUL
005610         MOVE "Y"                 TO WK-C-CARDFILE-EOF-SW
005620     ELSE
005630         PERFORM D710-LIST-ONE-CARD
005640            THRU D719-LIST-ONE-CARD-EX
005650     END-IF.
005660 D705-READ-NEXT-FOR-LIST-EX.
005670     EXIT.
005680*-----------------------------------------------------------------*
005690 D710-LIST-ONE-CARD.
005700*-----------------------------------------------------------------*
005710     IF  CT-CARD-USER-ID NOT = ZERO
005720         AND CARD-USER-ID NOT = CT-CARD-USER-ID
005730         GO TO D719-LIST-ONE-CARD-EX
005740     END-IF.
005750     IF  CT-STATUS-FILTER NOT = SPACES
005760         AND CARD-STATUS NOT = CT-STATUS-FILTER
005770         GO TO D719-LIST-ONE-CARD-EX
005780     END-IF.
005790
005800     MOVE CARD-NUMBER             TO WK-C-CMSK-CARD-NUMBER.
005810     CALL "CRDXMSK" USING WK-C-CMSK-RECORD.
005820
005830     MOVE SPACES                  TO CARD-RPT-LINE.
005840     MOVE CARD-ID                 TO RL-CARD-ID.
005850     MOVE WK-C-CMSK-MASKED-NBR    TO RL-CARD-NBR.
005860     MOVE CARD-STATUS             TO RL-CARD-STATUS.
005870     MOVE CARD-BALANCE            TO RL-CARD-BAL.
005880     MOVE WK-C-RPT-LIST-LINE      TO CARD-RPT-LINE.
005890     WRITE CARD-RPT-LINE.
005900 D719-LIST-ONE-CARD-EX.
005910     EXIT.
005920 EJECT
005930*-----------------------------------------------------------------*
005940 E900-WRITE-REJECT.
005950*-----------------------------------------------------------------*
005960     MOVE SPACES                  TO CARD-RPT-LINE.
005970     MOVE WK-C-RPT-REJECT-LINE    TO CARD-RPT-LINE.
005980     WRITE CARD-RPT-LINE.
005990 E999-WRITE-REJECT-EX.
006000     EXIT.
006010 EJECT
006020 Y900-ABNORMAL-TERMINATION.
006030     PERFORM Z000-END-PROGRAM-ROUTINE
006040        THRU Z999-END-PROGRAM-ROUTINE-EX.
006050     MOVE 16                      TO RETURN-CODE.
006060     GOBACK.
006070*-----------------------------------------------------------------*
006080 Z000-END-PROGRAM-ROUTINE.
006090*-----------------------------------------------------------------*
006100     CLOSE CARDFILE USERFILE CARD-TRANS-FILE CARD-RPT-FILE.
006110     IF  NOT WK-C-SUCCESSFUL
006120         DISPLAY "CRDBM01 - CLOSE FILE ERROR"
006130         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006140     END-IF.
006150 Z999-END-PROGRAM-ROUTINE-EX.
006160     EXIT.
006170