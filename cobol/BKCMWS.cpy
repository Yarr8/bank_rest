000010******************************************************************
000020*                                                                 *
000030*    BKCMWS  -  BANK CARD LEDGER - COMMON WORKING STORAGE         *
000040*                                                                 *
000050*    COPIED INTO EVERY CRD/TRF/BLK/USR PROGRAM IN PLACE OF A      *
000060*    PER-FILE STATUS FIELD.  ONE WK-C-FILE-STATUS IS SHARED BY    *
000070*    ALL SELECT CLAUSES IN THE CALLING PROGRAM, PER SHOP HABIT.   *
000080*                                                                 *
000090******************************************************************
000100*    AMENDMENT HISTORY:                                          *
000110******************************************************************
000120* CRL001 - RSNGH   - 12/03/1991 - INITIAL VERSION FOR CARD LEDGER *
000130*                     SUBSYSTEM (LIFTED FROM ASCMWS PATTERN).    *
000140* CRL014 - TWEETL  - 04/11/1998 - Y2K REMEDIATION - WK-C-CURR-CCYY*
000150*                     EXPANDED TO 4 DIGITS, NO LOGIC CHANGE.     *
000160* CRL022 - ACNRJR  - 19/09/2006 - ADD WK-C-DUPLICATE-KEY 88-LEVEL *
000170*                     FOR CARD-2/BR-1/USR-1 DUPLICATE CHECKS.    *
000180******************************************************************
000190
000200 01  WK-C-FILE-STATUS            PIC X(02).
000210     88  WK-C-SUCCESSFUL                  VALUE "00".
000220     88  WK-C-DUPLICATE-KEY               VALUE "22".
000230     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
000240     88  WK-C-END-OF-FILE                 VALUE "10".
000250     88  WK-C-INVALID-KEY                 VALUE "21" "22" "23"
000260                                                 "24".
000270
000280 01  WK-C-CURRENT-TIMESTAMP.
000290     05  WK-C-CURR-CCYY           PIC 9(04).
000300     05  WK-C-CURR-MM             PIC 9(02).
000310     05  WK-C-CURR-DD             PIC 9(02).
000320     05  WK-C-CURR-HH             PIC 9(02).
000330     05  WK-C-CURR-MN             PIC 9(02).
000340     05  WK-C-CURR-SS             PIC 9(02).
000350
000360 01  WK-C-CURRENT-DATE8          PIC 9(08).
000370 01  WK-C-CURRENT-TIME6          PIC 9(06).
000380
000390 01  WK-C-LITERALS.
000400     05  WK-C-STATUS-ACTIVE       PIC X(07) VALUE "ACTIVE".
000410     05  WK-C-STATUS-BLOCKED      PIC X(07) VALUE "BLOCKED".
000420     05  WK-C-STATUS-EXPIRED      PIC X(07) VALUE "EXPIRED".
000430     05  WK-C-YES                 PIC X(01) VALUE "Y".
000440     05  WK-C-NO                  PIC X(01) VALUE "N".
