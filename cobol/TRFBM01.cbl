000010***********************************
000020 IDENTIFICATION DIVISION.
000030***********************************
000040 PROGRAM-ID.     TRFBM01.
000050 AUTHOR.         RANJIT SINGH.
000060 INSTALLATION.   UOB - GROUP BUSINESS SERVICES.
000070 DATE-WRITTEN.   28 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       UOB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000100*
000110*DESCRIPTION :  FUNDS-TRANSFER POSTING BATCH.  READS ONE TRANSFER
000120*               REQUEST PER RECORD FROM TXNTRAN AND POSTS IT
000130*               AGAINST CARDFILE - DEBIT SOURCE CARD, CREDIT
000140*               DESTINATION CARD, LOG THE RESULT TO TXNFILE.
000150*               ALSO HANDLES CANCEL-WHILE-PENDING AND THE
000160*               CARD/USER TRANSFER-HISTORY LOOKUPS.
000170*NOTE        :  TXNFILE IS AN AS/400 PHYSICAL FILE ACCESSED
000180*               SEQUENTIALLY - RRN/KEYED ACCESS IS NOT USED.
000190*               A REQUEST NEEDING TO FIND ONE EXISTING TXN-RECORD
000200*               (CANCEL, HISTORY) CLOSES AND RE-OPENS TXNFILE TO
000210*               RESTART THE SCAN FROM THE TOP - SEE
000220*               D050-REWIND-TXNFILE.
000230*
000240*================================================================
000250* HISTORY OF MODIFICATION:
000260*================================================================
000270* MOD.#   INIT    DATE        DESCRIPTION
000280* ------  ------  ----------  -----------------------------------
000290* CRL009  RSNGH   28/03/1991  INITIAL VERSION - POST TRANSACTION.
000300* CRL012  RSNGH   03/04/1991  ADD D200-CANCEL-TRANSACTION.
000310* CRL013  RSNGH   05/04/1991  ADD D300-CARD-HISTORY AND
000320*                             D400-USER-HISTORY LOOKUPS.
000330* CRL018  TWEETL  06/11/1998  Y2K SWEEP - TXN-CREATED-AT/
000340*                             TXN-PROCESSED-AT NOW CARRY CCYY -
000350*                             NO PROCEDURE DIVISION CHANGE.
000360* CRL027  ACNRJR  02/07/2007  CR#4417 - POST/CANCEL/HISTORY NOW
000370*                             CALL CRDXVAL INSTEAD OF EACH RE-
000380*                             CODING THE CARDFILE READ.
000390* CRL039  VENL29  20/01/2015  CR#GEBNG-2202 - D100-POST-
000400*                             TRANSACTION NO LONGER REJECTS A
000410*                             CROSS-USER TRANSFER - GEBNG ONLINE
000420*                             FX TEAM CONFIRMED THE OLD CHECK WAS
000430*                             NEVER ACTUALLY REACHED BY THE
000440*                             ON-LINE PROGRAM AND ASKED FOR THE
000450*                             BATCH SIDE TO MATCH - NOW A LOG
000460*                             LINE ONLY, BOTH BRANCHES.
000470* CRL047  ACNDUS  14/02/2020  CR#P19-GP4D00 - HISTORY LINES NOW
000480*                             MASK THE CARD NUMBER VIA CRDXMSK.
000490*----------------------------------------------------------------*
000500 EJECT
000510***********************************
000520 ENVIRONMENT DIVISION.
000530***********************************
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-AS400.
000560 OBJECT-COMPUTER. IBM-AS400.
000570 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000580                  C01 IS TOP-OF-FORM.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT CARDFILE ASSIGN TO DATABASE-CARDFILE
000620            ORGANIZATION      IS RELATIVE
000630            ACCESS MODE       IS RANDOM
000640            RELATIVE KEY      IS WK-C-CARD-RRN
000650            FILE STATUS       IS WK-C-FILE-STATUS.
000660     SELECT TXNFILE ASSIGN TO DATABASE-TXNFILE
000670            ORGANIZATION      IS SEQUENTIAL
000680            FILE STATUS       IS WK-C-FILE-STATUS.
000690     SELECT TXN-TRANS-FILE ASSIGN TO DATABASE-TXNTRAN
000700            ORGANIZATION      IS SEQUENTIAL
000710            FILE STATUS       IS WK-C-FILE-STATUS.
000720     SELECT TXN-RPT-FILE ASSIGN TO DATABASE-TXNRPT
000730            ORGANIZATION      IS SEQUENTIAL
000740            FILE STATUS       IS WK-C-FILE-STATUS.
000750***********************************
000760 DATA DIVISION.
000770***********************************
000780 FILE SECTION.
000790 FD  CARDFILE
000800     LABEL RECORDS ARE OMITTED
000810     DATA RECORD IS CARD-RECORD.
000820     COPY CARDREC.
000830
000840 FD  TXNFILE
000850     LABEL RECORDS ARE OMITTED
000860     DATA RECORD IS TRANSACTION-RECORD.
000870     COPY TXNREC.
000880
000890 FD  TXN-TRANS-FILE
000900     LABEL RECORDS ARE OMITTED
000910     DATA RECORD IS TXN-TRANS-RECORD.
000920 01  TXN-TRANS-RECORD.
000930*                                 ONE TRANSFER REQUEST - THE
000940*                                 BATCH-INPUT ANALOGUE OF THE
000950*                                 ONLINE TRANSACTIONS REST BODY.
000960     05  CT-FUNCTION-CD           PIC X(02).
000970         88  CT-FN-POST                   VALUE "PT".
000980         88  CT-FN-CANCEL                 VALUE "CX".
000990         88  CT-FN-CARD-HISTORY           VALUE "CH".
001000         88  CT-FN-USER-HISTORY           VALUE "UH".
001010     05  CT-TXN-ID                PIC 9(09).
001020*                                 CX/CANCEL - TXN-ID TO CANCEL.
001030     05  CT-FROM-CARD-ID          PIC 9(09).
001040     05  CT-TO-CARD-ID            PIC 9(09).
001050     05  CT-AMOUNT                PIC S9(17)V99 COMP-3.
001060     05  CT-DESCRIPTION           PIC X(500).
001070     05  CT-LOOKUP-CARD-ID        PIC 9(09).
001080*                                 CH - CARD ID TO PULL HISTORY FOR.
001090     05  CT-LOOKUP-USER-ID        PIC 9(09).
001100*                                 UH - USER ID TO PULL HISTORY FOR.
001110     05  FILLER                   PIC X(17).
001120
001130 FD  TXN-RPT-FILE
001140     LABEL RECORDS ARE OMITTED
001150     DATA RECORD IS TXN-RPT-LINE.
001160 01  TXN-RPT-LINE                 PIC X(80).
001170
001180 WORKING-STORAGE SECTION.
001190 77  WK-C-PGM-BANNER              PIC X(24) VALUE
001200         "** PROGRAM TRFBM01 **".
001210
001220 01  WK-C-COMMON.
001230     COPY BKCMWS.
001240
001250 01  WK-C-KEY-AREA.
001260     05  WK-C-CARD-RRN            PIC 9(09) COMP.
001270     05  FILLER                   PIC X(03).
001280 01  WK-C-KEY-AREA-X REDEFINES WK-C-KEY-AREA PIC X(12).
001290*                                 ALPHANUMERIC VIEW FOR TRACE
001300*                                 DISPLAYS OF THE RRN.
001310
001320 01  WK-C-SWITCHES.
001330     05  WK-C-TRANS-EOF-SW        PIC X(01).
001340         88  WK-C-NO-MORE-TRANS           VALUE "Y".
001350     05  WK-C-TXNFILE-EOF-SW      PIC X(01).
001360         88  WK-C-TXNFILE-AT-EOF          VALUE "Y".
001370     05  WK-C-TXN-FOUND-SW        PIC X(01).
001380         88  WK-C-TXN-FOUND               VALUE "Y".
001390     05  FILLER                   PIC X(01).
001400
001410 01  WK-C-CVAL-FROM-CALL.
001420     COPY CVALPB REPLACING WK-C-CVAL-RECORD BY WK-C-CVAL-FROM-REC
001430                           LEADING ==WK-C-CVAL-== BY ==WK-C-CFR-==.
001440
001450 01  WK-C-CVAL-TO-CALL.
001460     COPY CVALPB REPLACING WK-C-CVAL-RECORD BY WK-C-CVAL-TO-REC
001470                           LEADING ==WK-C-CVAL-== BY ==WK-C-CTO-==.
001480
001490 01  WK-C-CMSK-CALL.
001500     COPY CMSKPB.
001510
001520 01  WK-C-DATE-WORK.
001530     05  WK-C-SYS-DATE-YYMMDD     PIC 9(06).
001540     05  WK-C-SYS-DATE-R REDEFINES WK-C-SYS-DATE-YYMMDD.
001550         10  WK-C-SYS-YY          PIC 9(02).
001560         10  WK-C-SYS-MM          PIC 9(02).
001570         10  WK-C-SYS-DD          PIC 9(02).
001580     05  WK-C-SYS-TIME-HHMMSS     PIC 9(06).
001590     05  WK-C-SYS-TIME-R REDEFINES WK-C-SYS-TIME-HHMMSS.
001600         10  WK-C-SYS-HH          PIC 9(02).
001610         10  WK-C-SYS-MN          PIC 9(02).
001620         10  WK-C-SYS-SS          PIC 9(02).
001630     05  FILLER                   PIC X(04).
001640
001650 01  WK-C-RPT-HIST-LINE.
001660     05  FILLER                   PIC X(10) VALUE "TXN-HIST  ".
001670     05  RH-TXN-ID                PIC Z(08)9.
001680     05  FILLER                   PIC X(01) VALUE SPACE.
001690     05  RH-FROM-CARD-NBR         PIC X(16).
001700     05  FILLER                   PIC X(01) VALUE SPACE.
001710     05  RH-TO-CARD-NBR           PIC X(16).
001720     05  FILLER                   PIC X(01) VALUE SPACE.
001730     05  RH-AMOUNT                PIC -Z(14)9.99.
001740     05  FILLER                   PIC X(01) VALUE SPACE.
001750     05  RH-STATUS                PIC X(09).
001760     05  FILLER                   PIC X(04).
001770
001780 01  WK-C-RPT-REJECT-LINE.
001790     05  FILLER                   PIC X(10) VALUE "REJECTED  ".
001800     05  RJ-FUNCTION-CD           PIC X(02).
001810     05  FILLER                   PIC X(01) VALUE SPACE.
001820     05  RJ-TXN-ID                PIC Z(08)9.
001830     05  FILLER                   PIC X(01) VALUE SPACE.
001840     05  RJ-REASON                PIC X(40).
001850     05  FILLER                   PIC X(18).
001860
001870 EJECT
001880***********************************
001890 PROCEDURE DIVISION.
001900***********************************
001910 MAIN-MODULE.
001920     PERFORM A000-INITIALIZE-ROUTINE
001930        THRU A099-INITIALIZE-ROUTINE-EX.
001940     PERFORM B000-READ-TRANSACTION
001950        THRU B099-READ-TRANSACTION-EX.
001960     PERFORM C000-MAIN-PROCESS
001970        THRU C099-MAIN-PROCESS-EX
001980        UNTIL WK-C-NO-MORE-TRANS.
001990     PERFORM Z000-END-PROGRAM-ROUTINE
002000        THRU Z999-END-PROGRAM-ROUTINE-EX.
002010     GOBACK.
002020 EJECT
002030*-----------------------------------------------------------------*
002040 A000-INITIALIZE-ROUTINE.
002050*-----------------------------------------------------------------*
002060     OPEN I-O    CARDFILE.
002070     IF  NOT WK-C-SUCCESSFUL
002080         DISPLAY "TRFBM01 - OPEN FILE ERROR - CARDFILE"
002090         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002100         GO TO Y900-ABNORMAL-TERMINATION
002110     END-IF.
002120     OPEN I-O    TXNFILE.
002130     IF  NOT WK-C-SUCCESSFUL
002140         DISPLAY "TRFBM01 - OPEN FILE ERROR - TXNFILE"
002150         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002160         GO TO Y900-ABNORMAL-TERMINATION
002170     END-IF.
002180     OPEN INPUT  TXN-TRANS-FILE.
002190     IF  NOT WK-C-SUCCESSFUL
002200         DISPLAY "TRFBM01 - OPEN FILE ERROR - TXNTRAN"
002210         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002220         GO TO Y900-ABNORMAL-TERMINATION
002230     END-IF.
002240     OPEN OUTPUT TXN-RPT-FILE.
002250     IF  NOT WK-C-SUCCESSFUL
002260         DISPLAY "TRFBM01 - OPEN FILE ERROR - TXNRPT"
002270         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002280         GO TO Y900-ABNORMAL-TERMINATION
002290     END-IF.
002300
002310     ACCEPT WK-C-SYS-DATE-YYMMDD  FROM DATE.
002320     ACCEPT WK-C-SYS-TIME-HHMMSS  FROM TIME.
002330     IF  WK-C-SYS-YY < 50
002340         MOVE 20                  TO WK-C-CURR-CCYY (1:2)
002350     ELSE
002360         MOVE 19                  TO WK-C-CURR-CCYY (1:2)
002370     END-IF.
002380     MOVE WK-C-SYS-YY             TO WK-C-CURR-CCYY (3:2).
002390     MOVE WK-C-SYS-MM             TO WK-C-CURR-MM.
002400     MOVE WK-C-SYS-DD             TO WK-C-CURR-DD.
002410     MOVE WK-C-SYS-TIME-HHMMSS    TO WK-C-CURRENT-TIME6.
002420     MOVE WK-C-SYS-HH             TO WK-C-CURR-HH.
002430     MOVE WK-C-SYS-MN             TO WK-C-CURR-MN.
002440     MOVE WK-C-SYS-SS             TO WK-C-CURR-SS.
002450 A099-INITIALIZE-ROUTINE-EX.
002460     EXIT.
002470 EJECT
002480*-----------------------------------------------------------------*
002490 B000-READ-TRANSACTION.
002500*-----------------------------------------------------------------*
002510     READ TXN-TRANS-FILE.
002520     IF  WK-C-SUCCESSFUL
002530         CONTINUE
002540     ELSE
002550         IF  WK-C-END-OF-FILE
002560             MOVE "Y"             TO WK-C-TRANS-EOF-SW
002570         ELSE
002580             DISPLAY "TRFBM01 - READ FILE ERROR - TXNTRAN"
002590             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002600             GO TO Y900-ABNORMAL-TERMINATION
002610         END-IF
002620     END-IF.
002630 B099-READ-TRANSACTION-EX.
002640     EXIT.
002650 EJECT
002660*-----------------------------------------------------------------*
002670 C000-MAIN-PROCESS.
002680*-----------------------------------------------------------------*
002690     EVALUATE TRUE
002700         WHEN CT-FN-POST
002710             PERFORM D100-POST-TRANSACTION
002720                THRU D199-POST-TRANSACTION-EX
002730         WHEN CT-FN-CANCEL
002740             PERFORM D200-CANCEL-TRANSACTION
002750                THRU D299-CANCEL-TRANSACTION-EX
002760         WHEN CT-FN-CARD-HISTORY
002770             PERFORM D300-CARD-HISTORY
002780                THRU D399-CARD-HISTORY-EX
002790         WHEN CT-FN-USER-HISTORY
002800             PERFORM D400-USER-HISTORY
002810                THRU D499-USER-HISTORY-EX
002820         WHEN OTHER
002830             MOVE CT-FUNCTION-CD  TO RJ-FUNCTION-CD
002840             MOVE ZERO            TO RJ-TXN-ID
002850             MOVE "UNKNOWN FUNCTION CODE"
002860                                  TO RJ-REASON
002870             PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
002880     END-EVALUATE.
002890     PERFORM B000-READ-TRANSACTION
002900        THRU B099-READ-TRANSACTION-EX.
002910 C099-MAIN-PROCESS-EX.
002920     EXIT.
002930 EJECT
002940*-----------------------------------------------------------------*
002950 D100-POST-TRANSACTION.
002960*-----------------------------------------------------------------*
002970*    TXN-1 - AMOUNT MUST BE STRICTLY POSITIVE.
002980*    TXN-2 - FROM/TO CARD ID MUST DIFFER.
002990*    TXN-4 - BOTH CARDS MUST BE ACTIVE.
003000*    TXN-3 - SOURCE BALANCE MUST COVER THE AMOUNT.
003010*    TXN-5 - CROSS-USER TRANSFER IS LOGGED, NEVER REJECTED.
003020*-----------------------------------------------------------------*
003030     IF  CT-AMOUNT NOT > ZERO
003040         MOVE "PT"                TO RJ-FUNCTION-CD
003050         MOVE CT-TXN-ID           TO RJ-TXN-ID
003060         MOVE "TXN-1 - AMOUNT NOT POSITIVE"
003070                                  TO RJ-REASON
003080         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
003090         GO TO D199-POST-TRANSACTION-EX
003100     END-IF.
003110     IF  CT-FROM-CARD-ID = CT-TO-CARD-ID
003120         MOVE "PT"                TO RJ-FUNCTION-CD
003130         MOVE CT-TXN-ID           TO RJ-TXN-ID
003140         MOVE "TXN-2 - SAME SOURCE AND DEST CARD"
003150                                  TO RJ-REASON
003160         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
003170         GO TO D199-POST-TRANSACTION-EX
003180     END-IF.
003190
003200     MOVE CT-FROM-CARD-ID         TO WK-C-CFR-CARD-ID.
003210     CALL "CRDXVAL" USING WK-C-CVAL-FROM-REC.
003220     IF  WK-C-CFR-NOT-FOUND OR WK-C-CFR-NOT-ACTIVE
003230         MOVE "PT"                TO RJ-FUNCTION-CD
003240         MOVE CT-TXN-ID           TO RJ-TXN-ID
003250         MOVE "TXN-4 - SOURCE CARD NOT FOUND/ACTIVE"
003260                                  TO RJ-REASON
003270         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
003280         GO TO D199-POST-TRANSACTION-EX
003290     END-IF.
003300
003310     MOVE CT-TO-CARD-ID           TO WK-C-CTO-CARD-ID.
003320     CALL "CRDXVAL" USING WK-C-CVAL-TO-REC.
003330     IF  WK-C-CTO-NOT-FOUND OR WK-C-CTO-NOT-ACTIVE
003340         MOVE "PT"                TO RJ-FUNCTION-CD
003350         MOVE CT-TXN-ID           TO RJ-TXN-ID
003360         MOVE "TXN-4 - DEST CARD NOT FOUND/ACTIVE"
003370                                  TO RJ-REASON
003380         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
003390         GO TO D199-POST-TRANSACTION-EX
003400     END-IF.
003410
003420     IF  WK-C-CFR-CARD-BALANCE < CT-AMOUNT
003430         MOVE "PT"                TO RJ-FUNCTION-CD
003440         MOVE CT-TXN-ID           TO RJ-TXN-ID
003450         MOVE "TXN-3 - INSUFFICIENT FUNDS"
003460                                  TO RJ-REASON
003470         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
003480         GO TO D199-POST-TRANSACTION-EX
003490     END-IF.
003500
003510     IF  WK-C-CFR-CARD-USER-ID = WK-C-CTO-CARD-USER-ID
003520         DISPLAY "TRFBM01 - TXN-5 - SAME-USER TRANSFER - TXN-ID "
003530                 CT-TXN-ID
003540     ELSE
003550         DISPLAY "TRFBM01 - TXN-5 - CROSS-USER TRANSFER ALLOWED "
003560                 "- TXN-ID " CT-TXN-ID
003570     END-IF.
003580
003590     PERFORM D150-APPLY-POSTING THRU D159-APPLY-POSTING-EX.
003600 D199-POST-TRANSACTION-EX.
003610     EXIT.
003620*-----------------------------------------------------------------*
003630 D150-APPLY-POSTING.
003640*-----------------------------------------------------------------*
003650*    TXN-6 - DEBIT SOURCE, CREDIT DEST, STAMP COMPLETED.  ANY
003660*    UNEXPECTED I/O FAILURE HERE FALLS THROUGH TO THE FAILED
003670*    STATUS PATH INSTEAD OF ABENDING THE BATCH (BATCH FLOW 4).
003680*-----------------------------------------------------------------*
003690     MOVE "N"                     TO WK-C-TXN-FOUND-SW.
003700     MOVE CT-FROM-CARD-ID         TO WK-C-CARD-RRN.
003710     READ CARDFILE.
003720     IF  WK-C-SUCCESSFUL
003730         SUBTRACT CT-AMOUNT       FROM CARD-BALANCE
003740         REWRITE CARD-RECORD
003750         IF  WK-C-SUCCESSFUL
003760             MOVE "Y"             TO WK-C-TXN-FOUND-SW
003770         END-IF
003780     END-IF.
003790     IF  NOT WK-C-TXN-FOUND
003800         PERFORM D190-WRITE-FAILED-TXN THRU D199-WRITE-FAILED-TXN-EX
003810         GO TO D159-APPLY-POSTING-EX
003820     END-IF.
003830
003840     MOVE "N"                     TO WK-C-TXN-FOUND-SW.
003850     MOVE CT-TO-CARD-ID           TO WK-C-CARD-RRN.
003860     READ CARDFILE.
003870     IF  WK-C-SUCCESSFUL
003880         ADD CT-AMOUNT            TO CARD-BALANCE
003890         REWRITE CARD-RECORD
003900         IF  WK-C-SUCCESSFUL
003910             MOVE "Y"             TO WK-C-TXN-FOUND-SW
003920         END-IF
003930     END-IF.
003940     IF  NOT WK-C-TXN-FOUND
003950         PERFORM D190-WRITE-FAILED-TXN THRU D199-WRITE-FAILED-TXN-EX
003960         GO TO D159-APPLY-POSTING-EX
003970     END-IF.
003980
003990     MOVE SPACES                  TO TRANSACTION-RECORD.
004000     MOVE CT-TXN-ID               TO TXN-ID.
004010     MOVE CT-FROM-CARD-ID         TO TXN-FROM-CARD-ID.
004020     MOVE CT-TO-CARD-ID           TO TXN-TO-CARD-ID.
004030     MOVE CT-AMOUNT               TO TXN-AMOUNT.
004040     MOVE CT-DESCRIPTION          TO TXN-DESCRIPTION.
004050     MOVE "COMPLETED"             TO TXN-STATUS.
004060     MOVE WK-C-CURR-CCYY          TO TXN-CREATED-DATE (1:4).
004070     MOVE WK-C-CURR-MM            TO TXN-CREATED-DATE (5:2).
004080     MOVE WK-C-CURR-DD            TO TXN-CREATED-DATE (7:2).
004090     MOVE WK-C-CURRENT-TIME6      TO TXN-CREATED-TIME.
004100     MOVE TXN-CREATED-DATE        TO TXN-PROCESSED-DATE.
004110     MOVE TXN-CREATED-TIME        TO TXN-PROCESSED-TIME.
004120     WRITE TRANSACTION-RECORD.
004130     IF  NOT WK-C-SUCCESSFUL
004140         DISPLAY "TRFBM01 - WRITE FILE ERROR - TXNFILE"
004150         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004160         GO TO Y900-ABNORMAL-TERMINATION
004170     END-IF.
004180 D159-APPLY-POSTING-EX.
004190     EXIT.
004200*-----------------------------------------------------------------*
004210 D190-WRITE-FAILED-TXN.
004220*-----------------------------------------------------------------*
004230     MOVE SPACES                  TO TRANSACTION-RECORD.
004240     MOVE CT-TXN-ID               TO TXN-ID.
004250     MOVE CT-FROM-CARD-ID         TO TXN-FROM-CARD-ID.
004260     MOVE CT-TO-CARD-ID           TO TXN-TO-CARD-ID.
004270     MOVE CT-AMOUNT               TO TXN-AMOUNT.
004280     MOVE CT-DESCRIPTION          TO TXN-DESCRIPTION.
004290     MOVE "FAILED"                TO TXN-STATUS.
004300     MOVE WK-C-CURR-CCYY          TO TXN-CREATED-DATE (1:4).
004310     MOVE WK-C-CURR-MM            TO TXN-CREATED-DATE (5:2).
004320     MOVE WK-C-CURR-DD            TO TXN-CREATED-DATE (7:2).
004330     MOVE WK-C-CURRENT-TIME6      TO TXN-CREATED-TIME.
004340     MOVE TXN-CREATED-DATE        TO TXN-PROCESSED-DATE.
004350     MOVE TXN-CREATED-TIME        TO TXN-PROCESSED-TIME.
004360     WRITE TRANSACTION-RECORD.
004370     IF  NOT WK-C-SUCCESSFUL
004380         DISPLAY "TRFBM01 - WRITE FILE ERROR - TXNFILE"
004390         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004400         GO TO Y900-ABNORMAL-TERMINATION
004410     END-IF.
004420 D199-WRITE-FAILED-TXN-EX.
004430     EXIT.
004440 EJECT
004450*-----------------------------------------------------------------*
004460 D200-CANCEL-TRANSACTION.
004470*-----------------------------------------------------------------*
004480*    TXN-7 - CANCEL ONLY VALID FROM PENDING.  A POSTED TRANSFER
004490*    (POSTED SYNCHRONOUSLY IN D100 ABOVE) IS NEVER PENDING BY THE
004500*    TIME THIS BATCH SEES IT AGAIN, SO IN PRACTICE THIS ONLY
004510*    CATCHES A TXN-ID CARRIED OVER FROM AN EARLIER, STILL-PENDING
004520*    RUN'S TXNFILE.
004530*-----------------------------------------------------------------*
004540     PERFORM D050-REWIND-TXNFILE THRU D059-REWIND-TXNFILE-EX.
004550     MOVE "N"                     TO WK-C-TXN-FOUND-SW.
004560     MOVE "N"                     TO WK-C-TXNFILE-EOF-SW.
004570     PERFORM D210-SCAN-FOR-TXN-ID
004580        THRU D210-SCAN-FOR-TXN-ID-EX
004590        UNTIL WK-C-TXNFILE-AT-EOF OR WK-C-TXN-FOUND.
004600
004610     IF  NOT WK-C-TXN-FOUND
004620         MOVE "CX"                TO RJ-FUNCTION-CD
004630         MOVE CT-TXN-ID           TO RJ-TXN-ID
004640         MOVE "TXN-ID NOT FOUND"  TO RJ-REASON
004650         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
004660         GO TO D299-CANCEL-TRANSACTION-EX
004670     END-IF.
004680     IF  TXN-STATUS NOT = "PENDING"
004690         MOVE "CX"                TO RJ-FUNCTION-CD
004700         MOVE CT-TXN-ID           TO RJ-TXN-ID
004710         MOVE "TXN-7 - NOT PENDING"
004720                                  TO RJ-REASON
004730         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
004740         GO TO D299-CANCEL-TRANSACTION-EX
004750     END-IF.
004760
004770     MOVE "CANCELLED"             TO TXN-STATUS.
004780     MOVE WK-C-CURR-CCYY          TO TXN-PROCESSED-DATE (1:4).
004790     MOVE WK-C-CURR-MM            TO TXN-PROCESSED-DATE (5:2).
004800     MOVE WK-C-CURR-DD            TO TXN-PROCESSED-DATE (7:2).
004810     MOVE WK-C-CURRENT-TIME6      TO TXN-PROCESSED-TIME.
004820     REWRITE TRANSACTION-RECORD.
004830     IF  NOT WK-C-SUCCESSFUL
004840         DISPLAY "TRFBM01 - REWRITE FILE ERROR - TXNFILE"
004850         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004860         GO TO Y900-ABNORMAL-TERMINATION
004870     END-IF.
004880 D299-CANCEL-TRANSACTION-EX.
004890     EXIT.
004900*-----------------------------------------------------------------*
004910 D210-SCAN-FOR-TXN-ID.
004920*-----------------------------------------------------------------*
004930     READ TXNFILE.
004940     IF  NOT WK-C-SUCCESSFUL
004950         MOVE "Y"                 TO WK-C-TXNFILE-EOF-SW
004960     ELSE
004970         IF  TXN-ID = CT-TXN-ID
004980             MOVE "Y"             TO WK-C-TXN-FOUND-SW
004990         END-IF
005000     END-IF.
005010 D210-SCAN-FOR-TXN-ID-EX.
005020     EXIT.
005030 EJECT
005040*-----------------------------------------------------------------*
005050 D300-CARD-HISTORY.
005060*-----------------------------------------------------------------*
005070*    FILTER-ONLY LOOKUP - EVERY TXNFILE RECORD WHERE THE
005080*    REQUESTED CARD ID IS EITHER THE SOURCE OR THE DESTINATION.
005090*-----------------------------------------------------------------*
005100     PERFORM D050-REWIND-TXNFILE THRU D059-REWIND-TXNFILE-EX.
005110     MOVE "N"                     TO WK-C-TXNFILE-EOF-SW.
005120     PERFORM D310-READ-NEXT-FOR-CARD-HIST
005130        THRU D310-READ-NEXT-FOR-CARD-HIST-EX
005140        UNTIL WK-C-TXNFILE-AT-EOF.
005150 D399-CARD-HISTORY-EX.
005160     EXIT.
005170*-----------------------------------------------------------------*
005180 D310-READ-NEXT-FOR-CARD-HIST.
005190*-----------------------------------------------------------------*
005200     READ TXNFILE.
005210     IF  NOT WK-C-SUCCESSFUL
005220         MOVE "Y"                 TO WK-C-TXNFILE-EOF-SW
005230     ELSE
005240         IF  TXN-FROM-CARD-ID = CT-LOOKUP-CARD-ID
005250             OR TXN-TO-CARD-ID = CT-LOOKUP-CARD-ID
005260             PERFORM D900-WRITE-HISTORY-LINE
005270                THRU D909-WRITE-HISTORY-LINE-EX
005280         END-IF
005290     END-IF.
005300 D310-READ-NEXT-FOR-CARD-HIST-EX.
005310     EXIT.
005320 EJECT
005330*-----------------------------------------------------------------*
005340 D400-USER-HISTORY.
005350*-----------------------------------------------------------------*
005360*    FILTER-ONLY LOOKUP - EVERY TXNFILE RECORD WHERE EITHER CARD
005370*    LEG IS OWNED BY THE REQUESTED USER (CHECKED VIA CRDXVAL, ONE
005380*    CALL PER LEG PER RECORD - THIS BATCH IS RUN OFF-PEAK).
005390*-----------------------------------------------------------------*
005400     PERFORM D050-REWIND-TXNFILE THRU D059-REWIND-TXNFILE-EX.
005410     MOVE "N"                     TO WK-C-TXNFILE-EOF-SW.
005420     PERFORM D410-READ-NEXT-FOR-USER-HIST
005430        THRU D410-READ-NEXT-FOR-USER-HIST-EX
005440        UNTIL WK-C-TXNFILE-AT-EOF.
005450 D499-USER-HISTORY-EX.
005460     EXIT.
005470*-----------------------------------------------------------------*
005480 D410-READ-NEXT-FOR-USER-HIST.
005490*-----------------------------------------------------------------*
005500     READ TXNFILE.
005510     IF  NOT WK-C-SUCCESSFUL
005520         MOVE "Y"                 TO WK-C-TXNFILE-EOF-SW
005530     ELSE
005540         PERFORM D450-CHECK-USER-HISTORY-LINE
005550            THRU D459-CHECK-USER-HISTORY-LINE-EX
005560     END-IF.
005570 D410-READ-NEXT-FOR-USER-HIST-EX.
005580     EXIT.
005590*-----------------------------------------------------------------*
005600 D450-CHECK-USER-HISTORY-LINE.
005610*-----------------------------------------------------------------*
005620     MOVE TXN-FROM-CARD-ID        TO WK-C-CFR-CARD-ID.
005630     CALL "CRDXVAL" USING WK-C-CVAL-FROM-REC.
005640     MOVE TXN-TO-CARD-ID          TO WK-C-CTO-CARD-ID.
005650     CALL "CRDXVAL" USING WK-C-CVAL-TO-REC.
005660     IF  WK-C-CFR-CARD-USER-ID = CT-LOOKUP-USER-ID
005670         OR WK-C-CTO-CARD-USER-ID = CT-LOOKUP-USER-ID
005680         PERFORM D900-WRITE-HISTORY-LINE
005690            THRU D909-WRITE-HISTORY-LINE-EX
005700     END-IF.
005710 D459-CHECK-USER-HISTORY-LINE-EX.
005720     EXIT.
005730 EJECT
005740*-----------------------------------------------------------------*
005750 D050-REWIND-TXNFILE.
005760*-----------------------------------------------------------------*
005770     CLOSE TXNFILE.
005780     OPEN I-O TXNFILE.
005790     IF  NOT WK-C-SUCCESSFUL
005800         DISPLAY "TRFBM01 - REOPEN FILE ERROR - TXNFILE"
005810         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005820         GO TO Y900-ABNORMAL-TERMINATION
005830     END-IF.
005840 D059-REWIND-TXNFILE-EX.
005850     EXIT.
005860 EJECT
005870*-----------------------------------------------------------------*
005880 D900-WRITE-HISTORY-LINE.
005890*-----------------------------------------------------------------*
005900     MOVE TXN-FROM-CARD-ID        TO WK-C-CFR-CARD-ID.
005910     CALL "CRDXVAL" USING WK-C-CVAL-FROM-REC.
005920     MOVE WK-C-CFR-CARD-NUMBER    TO WK-C-CMSK-CARD-NUMBER.
005930     CALL "CRDXMSK" USING WK-C-CMSK-RECORD.
005940     MOVE WK-C-CMSK-MASKED-NBR    TO RH-FROM-CARD-NBR.
005950
005960     MOVE TXN-TO-CARD-ID          TO WK-C-CTO-CARD-ID.
005970     CALL "CRDXVAL" USING WK-C-CVAL-TO-REC.
005980     MOVE WK-C-CTO-CARD-NUMBER    TO WK-C-CMSK-CARD-NUMBER.
005990     CALL "CRDXMSK" USING WK-C-CMSK-RECORD.
006000     MOVE WK-C-CMSK-MASKED-NBR    TO RH-TO-CARD-NBR.
006010
006020     MOVE SPACES                  TO TXN-RPT-LINE.
006030     MOVE TXN-ID                  TO RH-TXN-ID.
006040     MOVE TXN-AMOUNT              TO RH-AMOUNT.
006050     MOVE TXN-STATUS              TO RH-STATUS.
006060     MOVE WK-C-RPT-HIST-LINE      TO TXN-RPT-LINE.
006070     WRITE TXN-RPT-LINE.
006080 D909-WRITE-HISTORY-LINE-EX.
006090     EXIT.
006100 EJECT
006110*-----------------------------------------------------------------*
006120 E900-WRITE-REJECT.
006130*-----------------------------------------------------------------*
006140     MOVE SPACES                  TO TXN-RPT-LINE.
006150     MOVE WK-C-RPT-REJECT-LINE    TO TXN-RPT-LINE.
006160     WRITE TXN-RPT-LINE.
006170 E999-WRITE-REJECT-EX.
006180     EXIT.
006190 EJECT
006200 Y900-ABNORMAL-TERMINATION.
006210     PERFORM Z000-END-PROGRAM-ROUTINE
006220        THRU Z999-END-PROGRAM-ROUTINE-EX.
006230     MOVE 16                      TO RETURN-CODE.
006240     GOBACK.
006250*-----------------------------------------------------------------*
006260 Z000-END-PROGRAM-ROUTINE.
006270*-----------------------------------------------------------------*
006280     CLOSE CARDFILE TXNFILE TXN-TRANS-FILE TXN-RPT-FILE.
006290     IF  NOT WK-C-SUCCESSFUL
006300         DISPLAY "TRFBM01 - CLOSE FILE ERROR"
006310         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006320     END-IF.
006330 Z999-END-PROGRAM-ROUTINE-EX.
006340     EXIT.
006350