000010******************************************************************
000020* CARDREC.cpybk
000030* I-O FORMAT: CARD-RECORD  FROM FILE CARDFILE
000040* CARD MASTER - ONE ROW PER PLASTIC ISSUED TO A CARDHOLDER
000050******************************************************************
000060* AMENDMENT HISTORY:
000070******************************************************************
000080* CRL001 - RSNGH   - 12/03/1991 - INITIAL VERSION.
000090* CRL014 - TWEETL  - 04/11/1998 - Y2K - CARD-EXPIRY/CARD-CREATED-AT
000100*                    /CARD-UPDATED-AT WIDENED TO CCYY FORM.
000110* CRL033 - ACNFAM  - 08/02/2013 - CARD-NUMBER NOW CARRIES THE
000120*                    MASKED FORM ON DISK PER MASK-1 (SEE CRDXMSK) -
000130*                    NO CHANGE TO PICTURE, COMMENT ONLY.
000140******************************************************************
000150
000160 01  CARD-RECORD.
000170     05  CARD-ID                  PIC 9(09).
000180*                                 SURROGATE KEY - RELATIVE KEY OF
000190*                                 CARDFILE IS THIS VALUE.
000200     05  CARD-NUMBER               PIC X(16).
000210*                                 16-DIGIT CARD NUMBER, STORED
000220*                                 MASKED (SEE CRDXMSK/MASK-1).
000230     05  CARD-OWNER                PIC X(100).
000240*                                 CARDHOLDER DISPLAY NAME.
000250     05  CARD-EXPIRY               PIC 9(08).
000260*                                 EXPIRY DATE CCYYMMDD - MUST BE
000270*                                 FUTURE-DATED ON CARD CREATION.
000280     05  CARD-EXPIRY-R REDEFINES CARD-EXPIRY.
000290         10  CARD-EXPIRY-CCYY      PIC 9(04).
000300         10  CARD-EXPIRY-MM        PIC 9(02).
000310         10  CARD-EXPIRY-DD        PIC 9(02).
000320     05  CARD-STATUS               PIC X(07).
000330*                                 ACTIVE  - CARD MAY POST/RECEIVE
000340*                                 BLOCKED - NO TOP-UP/TRANSFER
000350*                                 EXPIRED - PAST CARD-EXPIRY
000360     05  CARD-BALANCE              PIC S9(17)V99 COMP-3.
000370*                                 CASH BALANCE, 2 DECIMALS, NEVER
000380*                                 ALLOWED TO GO BELOW ZERO.
000390     05  CARD-USER-ID              PIC 9(09).
000400*                                 OWNING USER - FOREIGN KEY INTO
000410*                                 USER-RECORD (USRBM01/USERREC).
000420     05  CARD-CREATED-AT.
000430         10  CARD-CREATED-DATE     PIC 9(08).
000440         10  CARD-CREATED-TIME     PIC 9(06).
000450     05  CARD-UPDATED-AT.
000460         10  CARD-UPDATED-DATE     PIC 9(08).
000470         10  CARD-UPDATED-TIME     PIC 9(06).
000480     05  FILLER                    PIC X(20).
000490*                                 RESERVED FOR FUTURE EXPANSION -
000500*                                 PADS RECORD TO A ROUND WIDTH.
