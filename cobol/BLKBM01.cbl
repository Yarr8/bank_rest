000010***********************************
000020 IDENTIFICATION DIVISION.
000030***********************************
000040 PROGRAM-ID.     BLKBM01.
000050 AUTHOR.         RANJIT SINGH.
000060 INSTALLATION.   UOB - GROUP BUSINESS SERVICES.
000070 DATE-WRITTEN.   02 APR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       UOB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000100*
000110*DESCRIPTION :  CARD-BLOCK REQUEST WORKBENCH BATCH.  READS ONE
000120*               REQUEST PER RECORD FROM BLKTRAN AND CREATES,
000130*               APPROVES OR REJECTS A CARD-BLOCK REQUEST AGAINST
000140*               BLOCKFILE, UPDATING CARDFILE ON APPROVAL.
000150*NOTE        :  A DAY'S WORTH OF ADMIN DECISIONS IS KEYED OFF-LINE
000160*               AND FED THROUGH THIS BATCH OVERNIGHT - THE ONLINE
000170*               "WORKBENCH" SCREEN ITSELF IS OUT OF SCOPE HERE.
000180*
000190*================================================================
000200* HISTORY OF MODIFICATION:
000210*================================================================
000220* MOD.#   INIT    DATE        DESCRIPTION
000230* ------  ------  ----------  -----------------------------------
000240* CRL010  RSNGH   02/04/1991  INITIAL VERSION - CREATE REQUEST.
000250* CRL015  RSNGH   09/04/1991  ADD D200-APPROVE-REQUEST AND
000260*                             D300-REJECT-REQUEST.
000270* CRL019  RSNGH   15/04/1991  ADD D400-LIST-REQUESTS.
000280* CRL020  TWEETL  06/11/1998  Y2K SWEEP - BR-CREATED-AT/
000290*                             BR-PROCESSED-AT NOW CARRY CCYY - NO
000300*                             PROCEDURE DIVISION CHANGE REQUIRED.
000310* CRL029  ACNRJR  02/07/2007  CR#4417 - D100-CREATE-REQUEST NOW
000320*                             CALLS CRDXVAL INSTEAD OF ITS OWN
000330*                             CARDFILE READ.
000340* CRL042  ACNDUS  09/03/2017  CR#P19-3301 - BR-REASON EXPANDED,
000350*                             SEE BLKREQ COPYBOOK.
000360* CRL047  ACNDUS  22/11/2018  CR#P18-6640 - D200-APPROVE-REQUEST
000370*                             WAS RE-READING BLOCKFILE BEFORE THE
000380*                             FINAL REWRITE WITHOUT CHECKING THE
000390*                             FILE STATUS.  ADD THE SAME STATUS
000400*                             CHECK USED EVERYWHERE ELSE IN THIS
000410*                             PROGRAM.
000420*----------------------------------------------------------------*
000430 EJECT
000440***********************************
000450 ENVIRONMENT DIVISION.
000460***********************************
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. IBM-AS400.
000490 OBJECT-COMPUTER. IBM-AS400.
000500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000510                  C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT CARDFILE ASSIGN TO DATABASE-CARDFILE
000550            ORGANIZATION      IS RELATIVE
000560            ACCESS MODE       IS RANDOM
000570            RELATIVE KEY      IS WK-C-CARD-RRN
000580            FILE STATUS       IS WK-C-FILE-STATUS.
000590     SELECT BLOCKFILE ASSIGN TO DATABASE-BLOCKFILE
000600            ORGANIZATION      IS RELATIVE
000610            ACCESS MODE       IS DYNAMIC
000620            RELATIVE KEY      IS WK-C-BLOCK-RRN
000630            FILE STATUS       IS WK-C-FILE-STATUS.
000640     SELECT BLK-TRANS-FILE ASSIGN TO DATABASE-BLKTRAN
000650            ORGANIZATION      IS SEQUENTIAL
000660            FILE STATUS       IS WK-C-FILE-STATUS.
000670     SELECT BLK-RPT-FILE ASSIGN TO DATABASE-BLKRPT
000680            ORGANIZATION      IS SEQUENTIAL
000690            FILE STATUS       IS WK-C-FILE-STATUS.
000700***********************************
000710 DATA DIVISION.
000720***********************************
000730 FILE SECTION.
000740 FD  CARDFILE
000750     LABEL RECORDS ARE OMITTED
000760     DATA RECORD IS CARD-RECORD.
000770     COPY CARDREC.
000780
000790 FD  BLOCKFILE
000800     LABEL RECORDS ARE OMITTED
000810     DATA RECORD IS BLOCK-REQUEST-RECORD.
000820     COPY BLKREQ.
000830
000840 FD  BLK-TRANS-FILE
000850     LABEL RECORDS ARE OMITTED
000860     DATA RECORD IS BLK-TRANS-RECORD.
000870 01  BLK-TRANS-RECORD.
000880*                                 ONE BLOCK-WORKBENCH REQUEST - THE
000890*                                 BATCH-INPUT ANALOGUE OF THE
000900*                                 ONLINE BLOCK-REQUESTS REST BODY.
000910     05  CT-FUNCTION-CD           PIC X(02).
000920         88  CT-FN-CREATE                 VALUE "CR".
000930         88  CT-FN-APPROVE                VALUE "AP".
000940         88  CT-FN-REJECT                 VALUE "RJ".
000950         88  CT-FN-LIST                   VALUE "LS".
000960     05  CT-BLOCK-ID              PIC 9(09).
000970*                                 AP/RJ - BR-ID TO ACT ON.
000980     05  CT-CARD-ID               PIC 9(09).
000990*                                 CR - CARD-ID TO BLOCK.
001000     05  CT-REQUESTER-ID          PIC 9(09).
001010*                                 CR - USER FILING THE REQUEST.
001020*                                 LS - FILTER BY REQUESTER (ZERO =
001030*                                 NO FILTER).
001040     05  CT-ADMIN-ID              PIC 9(09).
001050*                                 AP/RJ - ADMIN MAKING THE CALL.
001060     05  CT-REASON                PIC X(500).
001070     05  CT-STATUS-FILTER         PIC X(08).
001080*                                 LS - FILTER BY BR-STATUS (SPACES
001090*                                 = NO FILTER).
001100     05  FILLER                   PIC X(13).
001110
001120 FD  BLK-RPT-FILE
001130     LABEL RECORDS ARE OMITTED
001140     DATA RECORD IS BLK-RPT-LINE.
001150 01  BLK-RPT-LINE                 PIC X(80).
001160
001170 WORKING-STORAGE SECTION.
001180 77  WK-C-PGM-BANNER              PIC X(24) VALUE
001190         "** PROGRAM BLKBM01 **".
001200
001210 01  WK-C-COMMON.
001220     COPY BKCMWS.
001230
001240 01  WK-C-KEY-AREA.
001250     05  WK-C-CARD-RRN            PIC 9(09) COMP.
001260     05  WK-C-BLOCK-RRN           PIC 9(09) COMP.
001270     05  FILLER                   PIC X(02).
001280 01  WK-C-KEY-AREA-X REDEFINES WK-C-KEY-AREA PIC X(10).
001290*                                 ALPHANUMERIC VIEW FOR TRACE
001300*                                 DISPLAYS OF THE TWO RRN'S.
001310
001320 01  WK-C-SWITCHES.
001330     05  WK-C-TRANS-EOF-SW        PIC X(01).
001340         88  WK-C-NO-MORE-TRANS           VALUE "Y".
001350     05  WK-C-BLOCKFILE-EOF-SW    PIC X(01).
001360         88  WK-C-BLOCKFILE-AT-EOF        VALUE "Y".
001370     05  WK-C-DUP-PENDING-SW      PIC X(01).
001380         88  WK-C-PENDING-EXISTS          VALUE "Y".
001390     05  FILLER                   PIC X(01).
001400
001410 01  WK-C-CVAL-CALL.
001420     COPY CVALPB.
001430
001440 01  WK-C-DATE-WORK.
001450     05  WK-C-SYS-DATE-YYMMDD     PIC 9(06).
001460     05  WK-C-SYS-DATE-R REDEFINES WK-C-SYS-DATE-YYMMDD.
001470         10  WK-C-SYS-YY          PIC 9(02).
001480         10  WK-C-SYS-MM          PIC 9(02).
001490         10  WK-C-SYS-DD          PIC 9(02).
001500     05  WK-C-SYS-TIME-HHMMSS     PIC 9(06).
001510     05  WK-C-SYS-TIME-R REDEFINES WK-C-SYS-TIME-HHMMSS.
001520         10  WK-C-SYS-HH          PIC 9(02).
001530         10  WK-C-SYS-MN          PIC 9(02).
001540         10  WK-C-SYS-SS          PIC 9(02).
001550     05  FILLER                   PIC X(04).
001560
001570 01  WK-C-RPT-LIST-LINE.
001580     05  FILLER                   PIC X(10) VALUE "BLK-LIST  ".
001590     05  RL-BLOCK-ID              PIC Z(08)9.
001600     05  FILLER                   PIC X(01) VALUE SPACE.
001610     05  RL-CARD-ID               PIC Z(08)9.
001620     05  FILLER                   PIC X(01) VALUE SPACE.
001630     05  RL-REQUESTER-ID          PIC Z(08)9.
001640     05  FILLER                   PIC X(01) VALUE SPACE.
001650     05  RL-STATUS                PIC X(08).
001660     05  FILLER                   PIC X(24).
001670
001680 01  WK-C-RPT-REJECT-LINE.
001690     05  FILLER                   PIC X(10) VALUE "REJECTED  ".
001700     05  RJ-FUNCTION-CD           PIC X(02).
001710     05  FILLER                   PIC X(01) VALUE SPACE.
001720     05  RJ-BLOCK-ID              PIC Z(08)9.
001730     05  FILLER                   PIC X(01) VALUE SPACE.
001740     05  RJ-REASON                PIC X(40).
001750     05  FILLER                   PIC X(18).
001760
001770 EJECT
001780***********************************
001790 PROCEDURE DIVISION.
001800***********************************
001810 MAIN-MODULE.
001820     PERFORM A000-INITIALIZE-ROUTINE
001830        THRU A099-INITIALIZE-ROUTINE-EX.
001840     PERFORM B000-READ-TRANSACTION
001850        THRU B099-READ-TRANSACTION-EX.
001860     PERFORM C000-MAIN-PROCESS
001870        THRU C099-MAIN-PROCESS-EX
001880        UNTIL WK-C-NO-MORE-TRANS.
001890     PERFORM Z000-END-PROGRAM-ROUTINE
001900        THRU Z999-END-PROGRAM-ROUTINE-EX.
001910     GOBACK.
001920 EJECT
001930*-----------------------------------------------------------------*
001940 A000-INITIALIZE-ROUTINE.
001950*-----------------------------------------------------------------*
001960     OPEN I-O    CARDFILE.
001970     IF  NOT WK-C-SUCCESSFUL
001980         DISPLAY "BLKBM01 - OPEN FILE ERROR - CARDFILE"
001990         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002000         GO TO Y900-ABNORMAL-TERMINATION
002010     END-IF.
002020     OPEN I-O    BLOCKFILE.
002030     IF  NOT WK-C-SUCCESSFUL
002040         DISPLAY "BLKBM01 - OPEN FILE ERROR - BLOCKFILE"
002050         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002060         GO TO Y900-ABNORMAL-TERMINATION
002070     END-IF.
002080     OPEN INPUT  BLK-TRANS-FILE.
002090     IF  NOT WK-C-SUCCESSFUL
002100         DISPLAY "BLKBM01 - OPEN FILE ERROR - BLKTRAN"
002110         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002120         GO TO Y900-ABNORMAL-TERMINATION
002130     END-IF.
002140     OPEN OUTPUT BLK-RPT-FILE.
002150     IF  NOT WK-C-SUCCESSFUL
002160         DISPLAY "BLKBM01 - OPEN FILE ERROR - BLKRPT"
002170         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002180         GO TO Y900-ABNORMAL-TERMINATION
002190     END-IF.
002200
002210     ACCEPT WK-C-SYS-DATE-YYMMDD  FROM DATE.
002220     ACCEPT WK-C-SYS-TIME-HHMMSS  FROM TIME.
002230     IF  WK-C-SYS-YY < 50
002240         MOVE 20                  TO WK-C-CURR-CCYY (1:2)
002250     ELSE
002260         MOVE 19                  TO WK-C-CURR-CCYY (1:2)
002270     END-IF.
002280     MOVE WK-C-SYS-YY             TO WK-C-CURR-CCYY (3:2).
002290     MOVE WK-C-SYS-MM             TO WK-C-CURR-MM.
002300     MOVE WK-C-SYS-DD             TO WK-C-CURR-DD.
002310     MOVE WK-C-SYS-TIME-HHMMSS    TO WK-C-CURRENT-TIME6.
002320     MOVE WK-C-SYS-HH             TO WK-C-CURR-HH.
002330     MOVE WK-C-SYS-MN             TO WK-C-CURR-MN.
002340     MOVE WK-C-SYS-SS             TO WK-C-CURR-SS.
002350 A099-INITIALIZE-ROUTINE-EX.
002360     EXIT.
002370 EJECT
002380*-----------------------------------------------------------------*
002390 B000-READ-TRANSACTION.
002400*-----------------------------------------------------------------*
002410     READ BLK-TRANS-FILE.
002420     IF  WK-C-SUCCESSFUL
002430         CONTINUE
002440     ELSE
002450         IF  WK-C-END-OF-FILE
002460             MOVE "Y"             TO WK-C-TRANS-EOF-SW
002470         ELSE
002480             DISPLAY "BLKBM01 - READ FILE ERROR - BLKTRAN"
002490             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002500             GO TO Y900-ABNORMAL-TERMINATION
002510         END-IF
002520     END-IF.
002530 B099-READ-TRANSACTION-EX.
002540     EXIT.
002550 EJECT
002560*-----------------------------------------------------------------*
002570 C000-MAIN-PROCESS.
002580*-----------------------------------------------------------------*
002590     EVALUATE TRUE
002600         WHEN CT-FN-CREATE
002610             PERFORM D100-CREATE-REQUEST
002620                THRU D199-CREATE-REQUEST-EX
002630         WHEN CT-FN-APPROVE
002640             PERFORM D200-APPROVE-REQUEST
002650                THRU D299-APPROVE-REQUEST-EX
002660         WHEN CT-FN-REJECT
002670             PERFORM D300-REJECT-REQUEST
002680                THRU D399-REJECT-REQUEST-EX
002690         WHEN CT-FN-LIST
002700             PERFORM D400-LIST-REQUESTS
002710                THRU D499-LIST-REQUESTS-EX
002720         WHEN OTHER
002730             MOVE CT-FUNCTION-CD  TO RJ-FUNCTION-CD
002740             MOVE ZERO            TO RJ-BLOCK-ID
002750             MOVE "UNKNOWN FUNCTION CODE"
002760                                  TO RJ-REASON
002770             PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
002780     END-EVALUATE.
002790     PERFORM B000-READ-TRANSACTION
002800        THRU B099-READ-TRANSACTION-EX.
002810 C099-MAIN-PROCESS-EX.
002820     EXIT.
002830 EJECT
002840*-----------------------------------------------------------------*
002850 D100-CREATE-REQUEST.
002860*-----------------------------------------------------------------*
002870*    BR-1  - ONLY ONE PENDING REQUEST MAY EXIST PER CARD.
002880*    BR-4  - CT-REASON MUST NOT BE SPACES.
002890*-----------------------------------------------------------------*
002900     MOVE CT-CARD-ID              TO WK-C-CVAL-CARD-ID.
002910     CALL "CRDXVAL" USING WK-C-CVAL-RECORD.
002920     IF  WK-C-CVAL-NOT-FOUND
002930         MOVE "CR"                TO RJ-FUNCTION-CD
002940         MOVE ZERO                TO RJ-BLOCK-ID
002950         MOVE "CARD-ID NOT FOUND" TO RJ-REASON
002960         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
002970         GO TO D199-CREATE-REQUEST-EX
002980     END-IF.
002990
003000     IF  CT-REASON = SPACES
003010         MOVE "CR"                TO RJ-FUNCTION-CD
003020         MOVE ZERO                TO RJ-BLOCK-ID
003030         MOVE "BR-4 - REASON REQUIRED"
003040                                  TO RJ-REASON
003050         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
003060         GO TO D199-CREATE-REQUEST-EX
003070     END-IF.
003080
003090     PERFORM D110-CHECK-PENDING-EXISTS
003100        THRU D119-CHECK-PENDING-EXISTS-EX.
003110     IF  WK-C-PENDING-EXISTS
003120         MOVE "CR"                TO RJ-FUNCTION-CD
003130         MOVE ZERO                TO RJ-BLOCK-ID
003140         MOVE "BR-1 - PENDING REQUEST ALREADY EXISTS"
003150                                  TO RJ-REASON
003160         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
003170         GO TO D199-CREATE-REQUEST-EX
003180     END-IF.
003190
003200     MOVE SPACES                  TO BLOCK-REQUEST-RECORD.
003210     MOVE CT-BLOCK-ID             TO BR-ID.
003220     MOVE CT-CARD-ID              TO BR-CARD-ID.
003230     MOVE CT-REQUESTER-ID         TO BR-REQUESTER-ID.
003240     MOVE CT-REASON               TO BR-REASON.
003250     MOVE "PENDING"               TO BR-STATUS.
003260     MOVE ZERO                    TO BR-PROCESSED-BY-ID.
003270     MOVE WK-C-CURR-CCYY          TO BR-CREATED-DATE (1:4).
003280     MOVE WK-C-CURR-MM            TO BR-CREATED-DATE (5:2).
003290     MOVE WK-C-CURR-DD            TO BR-CREATED-DATE (7:2).
003300     MOVE WK-C-CURRENT-TIME6      TO BR-CREATED-TIME.
003310     MOVE BR-CREATED-AT           TO BR-UPDATED-AT.
003320     MOVE CT-BLOCK-ID             TO WK-C-BLOCK-RRN.
003330     WRITE BLOCK-REQUEST-RECORD.
003340     IF  NOT WK-C-SUCCESSFUL
003350         DISPLAY "BLKBM01 - WRITE FILE ERROR - BLOCKFILE"
003360         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003370         GO TO Y900-ABNORMAL-TERMINATION
003380     END-IF.
003390 D199-CREATE-REQUEST-EX.
003400     EXIT.
003410 EJECT
003420*-----------------------------------------------------------------*
003430 D110-CHECK-PENDING-EXISTS.
003440*-----------------------------------------------------------------*
003450     MOVE "N"                     TO WK-C-DUP-PENDING-SW.
003460     MOVE "N"                     TO WK-C-BLOCKFILE-EOF-SW.
003470     MOVE 1                       TO WK-C-BLOCK-RRN.
003480     START BLOCKFILE KEY IS NOT LESS THAN WK-C-BLOCK-RRN.
003490     IF  NOT WK-C-SUCCESSFUL
003500         GO TO D119-CHECK-PENDING-EXISTS-EX
003510     END-IF.
003520     PERFORM D115-SCAN-FOR-PENDING
003530        THRU D115-SCAN-FOR-PENDING-EX
003540        UNTIL WK-C-BLOCKFILE-AT-EOF OR WK-C-PENDING-EXISTS.
003550 D119-CHECK-PENDING-EXISTS-EX.
003560     EXIT.
003570*-----------------------------------------------------------------*
003580 D115-SCAN-FOR-PENDING.
003590*-----------------------------------------------------------------*
003600     READ BLOCKFILE NEXT RECORD.
003610     IF  NOT WK-C-SUCCESSFUL
003620         MOVE "Y"                 TO WK-C-BLOCKFILE-EOF-SW
003630     ELSE
003640         IF  BR-CARD-ID = CT-CARD-ID
003650             AND BR-STATUS = "PENDING"
003660             MOVE "Y"             TO WK-C-DUP-PENDING-SW
003670         END-IF
003680     END-IF.
003690 D115-SCAN-FOR-PENDING-EX.
003700     EXIT.
003710 EJECT
003720*-----------------------------------------------------------------*
003730 D200-APPROVE-REQUEST.
003740*-----------------------------------------------------------------*
003750*    BR-2 - REQUEST MUST BE FOUND AND PENDING.
003760*    BR-3 - SIDE EFFECT ON THE CARD MASTER (STATUS := BLOCKED).
003770*-----------------------------------------------------------------*
003780     MOVE CT-BLOCK-ID             TO WK-C-BLOCK-RRN.
003790     READ BLOCKFILE.
003800     IF  NOT WK-C-SUCCESSFUL
003810         MOVE "AP"                TO RJ-FUNCTION-CD
003820         MOVE CT-BLOCK-ID         TO RJ-BLOCK-ID
003830         MOVE "BLOCK-ID NOT FOUND"
003840                                  TO RJ-REASON
003850         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
003860         GO TO D299-APPROVE-REQUEST-EX
003870     END-IF.
003880     IF  BR-STATUS NOT = "PENDING"
003890         MOVE "AP"                TO RJ-FUNCTION-CD
003900         MOVE CT-BLOCK-ID         TO RJ-BLOCK-ID
003910         MOVE "BR-2 - NOT PENDING"
003920                                  TO RJ-REASON
003930         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
003940         GO TO D299-APPROVE-REQUEST-EX
003950     END-IF.
003960
003970     MOVE BR-CARD-ID              TO WK-C-CARD-RRN.
003980     READ CARDFILE.
003990     IF  NOT WK-C-SUCCESSFUL
004000         DISPLAY "BLKBM01 - READ FILE ERROR - CARDFILE"
004010         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004020         GO TO Y900-ABNORMAL-TERMINATION
004030     END-IF.
004040     MOVE WK-C-STATUS-BLOCKED     TO CARD-STATUS.
004050     MOVE WK-C-CURR-CCYY          TO CARD-UPDATED-DATE (1:4).
004060     MOVE WK-C-CURR-MM            TO CARD-UPDATED-DATE (5:2).
004070     MOVE WK-C-CURR-DD            TO CARD-UPDATED-DATE (7:2).
004080     MOVE WK-C-CURRENT-TIME6      TO CARD-UPDATED-TIME.
004090     REWRITE CARD-RECORD.
004100     IF  NOT WK-C-SUCCESSFUL
004110         DISPLAY "BLKBM01 - REWRITE FILE ERROR - CARDFILE"
004120         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004130         GO TO Y900-ABNORMAL-TERMINATION
004140     END-IF.
004150
004160     MOVE CT-BLOCK-ID             TO WK-C-BLOCK-RRN.
004170     READ BLOCKFILE.
004180     IF  NOT WK-C-SUCCESSFUL
004190         DISPLAY "BLKBM01 - RE-READ FILE ERROR - BLOCKFILE"
004200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004210         GO TO Y900-ABNORMAL-TERMINATION
004220     END-IF.
004230     MOVE "APPROVED"              TO BR-STATUS.
004240     MOVE CT-ADMIN-ID             TO BR-PROCESSED-BY-ID.
004250     MOVE WK-C-CURR-CCYY          TO BR-PROCESSED-DATE (1:4).
004260     MOVE WK-C-CURR-MM            TO BR-PROCESSED-DATE (5:2).
004270     MOVE WK-C-CURR-DD            TO BR-PROCESSED-DATE (7:2).
004280     MOVE WK-C-CURRENT-TIME6      TO BR-PROCESSED-TIME.
004290     REWRITE BLOCK-REQUEST-RECORD.
004300     IF  NOT WK-C-SUCCESSFUL
004310         DISPLAY "BLKBM01 - REWRITE FILE ERROR - BLOCKFILE"
004320         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004330         GO TO Y900-ABNORMAL-TERMINATION
004340     END-IF.
004350 D299-APPROVE-REQUEST-EX.
004360     EXIT.
004370 EJECT
004380*-----------------------------------------------------------------*
004390 D300-REJECT-REQUEST.
004400*-----------------------------------------------------------------*
004410*    BR-2 - REQUEST MUST BE FOUND AND PENDING.  CARD STATUS IS
004420*    NEVER TOUCHED ON REJECT.
004430*-----------------------------------------------------------------*
004440     MOVE CT-BLOCK-ID             TO WK-C-BLOCK-RRN.
004450     READ BLOCKFILE.
004460     IF  NOT WK-C-SUCCESSFUL
004470         MOVE "RJ"                TO RJ-FUNCTION-CD
004480         MOVE CT-BLOCK-ID         TO RJ-BLOCK-ID
004490         MOVE "BLOCK-ID NOT FOUND"
004500                                  TO RJ-REASON
004510         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
004520         GO TO D399-REJECT-REQUEST-EX
004530     END-IF.
004540     IF  BR-STATUS NOT = "PENDING"
004550         MOVE "RJ"                TO RJ-FUNCTION-CD
004560         MOVE CT-BLOCK-ID         TO RJ-BLOCK-ID
004570         MOVE "BR-2 - NOT PENDING"
004580                                  TO RJ-REASON
004590         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
004600         GO TO D399-REJECT-REQUEST-EX
004610     END-IF.
004620
004630     MOVE "REJECTED"              TO BR-STATUS.
004640     MOVE CT-ADMIN-ID             TO BR-PROCESSED-BY-ID.
004650     MOVE WK-C-CURR-CCYY          TO BR-PROCESSED-DATE (1:4).
004660     MOVE WK-C-CURR-MM            TO BR-PROCESSED-DATE (5:2).
004670     MOVE WK-C-CURR-DD            TO BR-PROCESSED-DATE (7:2).
004680     MOVE WK-C-CURRENT-TIME6      TO BR-PROCESSED-TIME.
004690     REWRITE BLOCK-REQUEST-RECORD.
004700     IF  NOT WK-C-SUCCESSFUL
004710         DISPLAY "BLKBM01 - REWRITE FILE ERROR - BLOCKFILE"
004720         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004730         GO TO Y900-ABNORMAL-TERMINATION
004740     END-IF.
004750 D399-REJECT-REQUEST-EX.
004760     EXIT.
004770 EJECT
004780*-----------------------------------------------------------------*
004790 D400-LIST-REQUESTS.
004800*-----------------------------------------------------------------*
004810*    LOOKUPS - FILTER ONLY, BY REQUESTER (CT-REQUESTER-ID = ZERO
004820*    MEANS "ANY REQUESTER") AND/OR BY STATUS (CT-STATUS-FILTER =
004830*    SPACES MEANS "ANY STATUS").  NO PAGING/SORTING.
004840*-----------------------------------------------------------------*
004850     MOVE "N"                     TO WK-C-BLOCKFILE-EOF-SW.
004860     MOVE 1                       TO WK-C-BLOCK-RRN.
004870     START BLOCKFILE KEY IS NOT LESS THAN WK-C-BLOCK-RRN.
004880     IF  NOT WK-C-SUCCESSFUL
004890         GO TO D499-LIST-REQUESTS-EX
004900     END-IF.
004910     PERFORM D410-READ-NEXT-FOR-LIST
004920        THRU D410-READ-NEXT-FOR-LIST-EX
004930        UNTIL WK-C-BLOCKFILE-AT-EOF.
004940 D499-LIST-REQUESTS-EX.
004950     EXIT.
004960*-----------------------------------------------------------------*
004970 D410-READ-NEXT-FOR-LIST.
004980*-----------------------------------------------------------------*
004990     READ BLOCKFILE NEXT RECORD.
005000     IF  NOT WK-C-SUCCESSFUL
005010         MOVE "Y"                 TO WK-C-BLOCKFILE-EOF-SW
005020     ELSE
005030         PERFORM D420-LIST-ONE-REQUEST
005040            THRU D429-LIST-ONE-REQUEST-EX
005050     END-IF.
005060 D410-READ-NEXT-FOR-LIST-EX.
005070     EXIT.
005080 EJECT
005090*-----------------------------------------------------------------*
005100 D420-LIST-ONE-REQUEST.
005110*-----------------------------------------------------------------*
005120     IF  CT-REQUESTER-ID NOT = ZERO
005130         AND BR-REQUESTER-ID NOT = CT-REQUESTER-ID
005140         GO TO D429-LIST-ONE-REQUEST-EX
005150     END-IF.
005160     IF  CT-STATUS-FILTER NOT = SPACES
005170         AND BR-STATUS NOT = CT-STATUS-FILTER
005180         GO TO D429-LIST-ONE-REQUEST-EX
005190     END-IF.
005200
005210     MOVE SPACES                  TO BLK-RPT-LINE.
005220     MOVE BR-ID                   TO RL-BLOCK-ID.
005230     MOVE BR-CARD-ID              TO RL-CARD-ID.
005240     MOVE BR-REQUESTER-ID         TO RL-REQUESTER-ID.
005250     MOVE BR-STATUS               TO RL-STATUS.
005260     MOVE WK-C-RPT-LIST-LINE      TO BLK-RPT-LINE.
005270     WRITE BLK-RPT-LINE.
005280 D429-LIST-ONE-REQUEST-EX.
005290     EXIT.
005300 EJECT
005310*-----------------------------------------------------------------*
005320 E900-WRITE-REJECT.
005330*-----------------------------------------------------------------*
005340     MOVE SPACES                  TO BLK-RPT-LINE.
005350     MOVE WK-C-RPT-REJECT-LINE    TO BLK-RPT-LINE.
005360     WRITE BLK-RPT-LINE.
005370 E999-WRITE-REJECT-EX.
005380     EXIT.
005390 EJECT
005400 Y900-ABNORMAL-TERMINATION.
005410     PERFORM Z000-END-PROGRAM-ROUTINE
005420        THRU Z999-END-PROGRAM-ROUTINE-EX.
005430     MOVE 16                      TO RETURN-CODE.
005440     GOBACK.
005450*-----------------------------------------------------------------*
005460 Z000-END-PROGRAM-ROUTINE.
005470*-----------------------------------------------------------------*
005480     CLOSE CARDFILE BLOCKFILE BLK-TRANS-FILE BLK-RPT-FILE.
005490     IF  NOT WK-C-SUCCESSFUL
005500         DISPLAY "BLKBM01 - CLOSE FILE ERROR"
005510         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005520     END-IF.
005530 Z999-END-PROGRAM-ROUTINE-EX.
005540     EXIT.
005550