000010******************************************************************
000020* USERREC.cpybk
000030* I-O FORMAT: USER-RECORD  FROM FILE USERFILE
000040* USER MASTER - MINIMAL, REFERENCED BY CARD-RECORD/BLOCK-REQUEST-
000050* RECORD OWNERSHIP AND REQUESTER/ADMIN FIELDS.
000060******************************************************************
000070* AMENDMENT HISTORY:
000080******************************************************************
000090* CRL004 - RSNGH   - 20/03/1991 - INITIAL VERSION.
000100* CRL014 - TWEETL  - 04/11/1998 - Y2K - USR-CREATED-AT WIDENED
000110*                    TO CCYY FORM.
000120******************************************************************
000130
000140 01  USER-RECORD.
000150     05  USR-ID                    PIC 9(09).
000160*                                 SURROGATE KEY - RELATIVE KEY OF
000170*                                 USERFILE IS THIS VALUE.
000180     05  USR-USERNAME              PIC X(50).
000190*                                 UNIQUE LOGIN NAME (USR-1).
000200     05  USR-ROLE                  PIC X(10).
000210*                                 USER OR ADMIN.
000220     05  USR-PASSWORD              PIC X(64).
000230*                                 STORED AS SUPPLIED - NO
000240*                                 CRYPTOGRAPHIC TRANSFORM (NON-
000250*                                 GOAL - PASSWORD HASHING IS OUT
000260*                                 OF SCOPE FOR THIS PORT).
000270     05  USR-CREATED-AT.
000280         10  USR-CREATED-DATE      PIC 9(08).
000290         10  USR-CREATED-TIME      PIC 9(06).
000300     05  FILLER                    PIC X(10).
000310*                                 RESERVED FOR FUTURE EXPANSION -
000320*                                 PADS RECORD TO A ROUND WIDTH.
