000010***********************************
000020 IDENTIFICATION DIVISION.
000030***********************************
000040 PROGRAM-ID.     USRBM01.
000050 AUTHOR.         RANJIT SINGH.
000060 INSTALLATION.   UOB - GROUP BUSINESS SERVICES.
000070 DATE-WRITTEN.   20 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       UOB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000100*
000110*DESCRIPTION :  USER MASTER MAINTENANCE BATCH.  READS ONE REQUEST
000120*               PER RECORD FROM USRTRAN AND CREATES A NEW
000130*               USER-RECORD OR ANSWERS AN EXISTS-BY-USERNAME
000140*               LOOKUP AGAINST USERFILE.
000150*NOTE        :  KEPT DELIBERATELY THIN - USER-RECORD CARRIES NO
000160*               CARD OR BALANCE DATA, SEE CRDBM01 FOR THAT.
000170*               PASSWORD IS STORED AS SUPPLIED - HASHING IS OUT
000180*               OF SCOPE FOR THIS SUBSYSTEM.
000190*
000200*================================================================
000210* HISTORY OF MODIFICATION:
000220*================================================================
000230* MOD.#   INIT    DATE        DESCRIPTION
000240* ------  ------  ----------  -----------------------------------
000250* CRL005  RSNGH   20/03/1991  INITIAL VERSION - CREATE USER.
000260* CRL011  RSNGH   26/03/1991  ADD D200-CHECK-USERNAME LOOKUP.
000270* CRL017  TWEETL  06/11/1998  Y2K SWEEP - USR-CREATED-AT NOW
000280*                             CARRIES CCYY - NO PROCEDURE DIVISION
000290*                             CHANGE REQUIRED.
000300* CRL022  ACNDUS  30/06/2021  CR#P21-1188 - WK-C-USER-COUNT WAS
000310*                             WRONGLY DECLARED COMP-3.  THIS SHOP
000320*                             PACKS ONLY 2-DECIMAL AMOUNTS - PLAIN
000330*                             COUNTERS STAY COMP.  CHANGED.
000340*----------------------------------------------------------------*
000350 EJECT
000360***********************************
000370 ENVIRONMENT DIVISION.
000380***********************************
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-AS400.
000410 OBJECT-COMPUTER. IBM-AS400.
000420 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000430                  C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT USERFILE ASSIGN TO DATABASE-USERFILE
000470            ORGANIZATION      IS RELATIVE
000480            ACCESS MODE       IS DYNAMIC
000490            RELATIVE KEY      IS WK-C-USER-RRN
000500            FILE STATUS       IS WK-C-FILE-STATUS.
000510     SELECT USR-TRANS-FILE ASSIGN TO DATABASE-USRTRAN
000520            ORGANIZATION      IS SEQUENTIAL
000530            FILE STATUS       IS WK-C-FILE-STATUS.
000540     SELECT USR-RPT-FILE ASSIGN TO DATABASE-USRRPT
000550            ORGANIZATION      IS SEQUENTIAL
000560            FILE STATUS       IS WK-C-FILE-STATUS.
000570***********************************
000580 DATA DIVISION.
000590***********************************
000600 FILE SECTION.
000610 FD  USERFILE
000620     LABEL RECORDS ARE OMITTED
000630     DATA RECORD IS USER-RECORD.
000640     COPY USERREC.
000650
000660 FD  USR-TRANS-FILE
000670     LABEL RECORDS ARE OMITTED
000680     DATA RECORD IS USR-TRANS-RECORD.
000690 01  USR-TRANS-RECORD.
000700*                                 ONE USER-MAINTENANCE REQUEST -
000710*                                 THE BATCH-INPUT ANALOGUE OF THE
000720*                                 ONLINE USERS REST BODY.
000730     05  CT-FUNCTION-CD           PIC X(02).
000740         88  CT-FN-CREATE                 VALUE "CR".
000750         88  CT-FN-EXISTS                 VALUE "EX".
000760     05  CT-USR-ID                PIC 9(09).
000770*                                 CR - SURROGATE KEY TO ASSIGN.
000780     05  CT-USERNAME              PIC X(50).
000790     05  CT-ROLE                  PIC X(10).
000800     05  CT-PASSWORD              PIC X(64).
000810     05  FILLER                   PIC X(10).
000820
000830 FD  USR-RPT-FILE
000840     LABEL RECORDS ARE OMITTED
000850     DATA RECORD IS USR-RPT-LINE.
000860 01  USR-RPT-LINE                 PIC X(80).
000870
000880 WORKING-STORAGE SECTION.
000890 77  WK-C-PGM-BANNER              PIC X(24) VALUE
000900         "** PROGRAM USRBM01 **".
000910
000920 01  WK-C-COMMON.
000930     COPY BKCMWS.
000940
000950 01  WK-C-KEY-AREA.
000960     05  WK-C-USER-RRN            PIC 9(09) COMP.
000970     05  FILLER                   PIC X(01).
000980 01  WK-C-KEY-AREA-X REDEFINES WK-C-KEY-AREA PIC X(05).
000990*                                 ALPHANUMERIC TRACE VIEW OF THE
001000*                                 RELATIVE RECORD NUMBER.
001010
001020 01  WK-C-SWITCHES.
001030     05  WK-C-TRANS-EOF-SW        PIC X(01).
001040         88  WK-C-NO-MORE-TRANS           VALUE "Y".
001050     05  WK-C-USERFILE-EOF-SW     PIC X(01).
001060         88  WK-C-USERFILE-AT-EOF         VALUE "Y".
001070     05  WK-C-DUP-USERNAME-SW     PIC X(01).
001080         88  WK-C-DUPLICATE-USERNAME      VALUE "Y".
001090     05  FILLER                   PIC X(01).
001100
001110 01  WK-C-COUNTERS.
001120     05  WK-C-USER-COUNT          PIC 9(07) COMP.
001130     05  FILLER                   PIC X(03).
001140 01  WK-C-COUNTERS-X REDEFINES WK-C-COUNTERS PIC X(07).
001150*                                 ALPHANUMERIC TRACE VIEW.
001160
001170 01  WK-C-DATE-WORK.
001180     05  WK-C-SYS-DATE-YYMMDD     PIC 9(06).
001190     05  WK-C-SYS-DATE-R REDEFINES WK-C-SYS-DATE-YYMMDD.
001200         10  WK-C-SYS-YY          PIC 9(02).
001210         10  WK-C-SYS-MM          PIC 9(02).
001220         10  WK-C-SYS-DD          PIC 9(02).
001230     05  WK-C-SYS-TIME-HHMMSS     PIC 9(06).
001240     05  WK-C-SYS-TIME-R REDEFINES WK-C-SYS-TIME-HHMMSS.
001250         10  WK-C-SYS-HH          PIC 9(02).
001260         10  WK-C-SYS-MN          PIC 9(02).
001270         10  WK-C-SYS-SS          PIC 9(02).
001280     05  FILLER                   PIC X(04).
001290
001300 01  WK-C-RPT-EXISTS-LINE.
001310     05  FILLER                   PIC X(10) VALUE "USR-EXISTS".
001320     05  EL-USERNAME              PIC X(50).
001330     05  FILLER                   PIC X(01) VALUE SPACE.
001340     05  EL-FOUND-FLAG            PIC X(01).
001350     05  FILLER                   PIC X(18).
001360
001370 01  WK-C-RPT-REJECT-LINE.
001380     05  FILLER                   PIC X(10) VALUE "REJECTED  ".
001390     05  RJ-FUNCTION-CD           PIC X(02).
001400     05  FILLER                   PIC X(01) VALUE SPACE.
001410     05  RJ-USERNAME              PIC X(50).
001420     05  FILLER                   PIC X(01) VALUE SPACE.
001430     05  RJ-REASON                PIC X(16).
001440
001450 EJECT
001460***********************************
001470 PROCEDURE DIVISION.
001480***********************************
001490 MAIN-MODULE.
001500     PERFORM A000-INITIALIZE-ROUTINE
001510        THRU A099-INITIALIZE-ROUTINE-EX.
001520     PERFORM B000-READ-TRANSACTION
001530        THRU B099-READ-TRANSACTION-EX.
001540     PERFORM C000-MAIN-PROCESS
001550        THRU C099-MAIN-PROCESS-EX
001560        UNTIL WK-C-NO-MORE-TRANS.
001570     PERFORM Z000-END-PROGRAM-ROUTINE
001580        THRU Z999-END-PROGRAM-ROUTINE-EX.
001590     GOBACK.
001600 EJECT
001610*-----------------------------------------------------------------*
001620 A000-INITIALIZE-ROUTINE.
001630*-----------------------------------------------------------------*
001640     OPEN I-O    USERFILE.
001650     IF  NOT WK-C-SUCCESSFUL
001660         DISPLAY "USRBM01 - OPEN FILE ERROR - USERFILE"
001670         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001680         GO TO Y900-ABNORMAL-TERMINATION
001690     END-IF.
001700     OPEN INPUT  USR-TRANS-FILE.
001710     IF  NOT WK-C-SUCCESSFUL
001720         DISPLAY "USRBM01 - OPEN FILE ERROR - USRTRAN"
001730         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001740         GO TO Y900-ABNORMAL-TERMINATION
001750     END-IF.
001760     OPEN OUTPUT USR-RPT-FILE.
001770     IF  NOT WK-C-SUCCESSFUL
001780         DISPLAY "USRBM01 - OPEN FILE ERROR - USRRPT"
001790         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001800         GO TO Y900-ABNORMAL-TERMINATION
001810     END-IF.
001820
001830     ACCEPT WK-C-SYS-DATE-YYMMDD  FROM DATE.
001840     ACCEPT WK-C-SYS-TIME-HHMMSS  FROM TIME.
001850     IF  WK-C-SYS-YY < 50
001860         MOVE 20                  TO WK-C-CURR-CCYY (1:2)
001870     ELSE
001880         MOVE 19                  TO WK-C-CURR-CCYY (1:2)
001890     END-IF.
001900     MOVE WK-C-SYS-YY             TO WK-C-CURR-CCYY (3:2).
001910     MOVE WK-C-SYS-MM             TO WK-C-CURR-MM.
001920     MOVE WK-C-SYS-DD             TO WK-C-CURR-DD.
001930     MOVE WK-C-SYS-TIME-HHMMSS    TO WK-C-CURRENT-TIME6.
001940     MOVE WK-C-SYS-HH             TO WK-C-CURR-HH.
001950     MOVE WK-C-SYS-MN             TO WK-C-CURR-MN.
001960     MOVE WK-C-SYS-SS             TO WK-C-CURR-SS.
001970     MOVE ZERO                    TO WK-C-USER-COUNT.
001980 A099-INITIALIZE-ROUTINE-EX.
001990     EXIT.
002000 EJECT
002010*-----------------------------------------------------------------*
002020 B000-READ-TRANSACTION.
002030*-----------------------------------------------------------------*
002040     READ USR-TRANS-FILE.
002050     IF  WK-C-SUCCESSFUL
002060         CONTINUE
002070     ELSE
002080         IF  WK-C-END-OF-FILE
002090             MOVE "Y"             TO WK-C-TRANS-EOF-SW
002100         ELSE
002110             DISPLAY "USRBM01 - READ FILE ERROR - USRTRAN"
002120             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002130             GO TO Y900-ABNORMAL-TERMINATION
002140         END-IF
002150     END-IF.
002160 B099-READ-TRANSACTION-EX.
002170     EXIT.
002180 EJECT
002190*-----------------------------------------------------------------*
002200 C000-MAIN-PROCESS.
002210*-----------------------------------------------------------------*
002220     EVALUATE TRUE
002230         WHEN CT-FN-CREATE
002240             PERFORM D100-CREATE-USER
002250                THRU D199-CREATE-USER-EX
002260         WHEN CT-FN-EXISTS
002270             PERFORM D200-CHECK-USERNAME
002280                THRU D299-CHECK-USERNAME-EX
002290         WHEN OTHER
002300             MOVE CT-FUNCTION-CD  TO RJ-FUNCTION-CD
002310             MOVE CT-USERNAME     TO RJ-USERNAME
002320             MOVE "UNKNOWN FN CD" TO RJ-REASON
002330             PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
002340     END-EVALUATE.
002350     PERFORM B000-READ-TRANSACTION
002360        THRU B099-READ-TRANSACTION-EX.
002370 C099-MAIN-PROCESS-EX.
002380     EXIT.
002390 EJECT
002400*-----------------------------------------------------------------*
002410 D100-CREATE-USER.
002420*-----------------------------------------------------------------*
002430*    USR-1 - USERNAME MUST BE UNIQUE - DUPLICATE IS A HARD REJECT.
002440*-----------------------------------------------------------------*
002450     PERFORM D110-CHECK-DUPLICATE-NAME
002460        THRU D119-CHECK-DUPLICATE-NAME-EX.
002470     IF  WK-C-DUPLICATE-USERNAME
002480         MOVE "CR"                TO RJ-FUNCTION-CD
002490         MOVE CT-USERNAME         TO RJ-USERNAME
002500         MOVE "USR-1 - DUP NAME"  TO RJ-REASON
002510         PERFORM E900-WRITE-REJECT THRU E999-WRITE-REJECT-EX
002520         GO TO D199-CREATE-USER-EX
002530     END-IF.
002540
002550     MOVE SPACES                  TO USER-RECORD.
002560     MOVE CT-USR-ID               TO USR-ID.
002570     MOVE CT-USERNAME             TO USR-USERNAME.
002580     MOVE CT-ROLE                 TO USR-ROLE.
002590     MOVE CT-PASSWORD             TO USR-PASSWORD.
002600     MOVE WK-C-CURR-CCYY          TO USR-CREATED-DATE (1:4).
002610     MOVE WK-C-CURR-MM            TO USR-CREATED-DATE (5:2).
002620     MOVE WK-C-CURR-DD            TO USR-CREATED-DATE (7:2).
002630     MOVE WK-C-CURRENT-TIME6      TO USR-CREATED-TIME.
002640     MOVE CT-USR-ID               TO WK-C-USER-RRN.
002650     WRITE USER-RECORD.
002660     IF  NOT WK-C-SUCCESSFUL
002670         DISPLAY "USRBM01 - WRITE FILE ERROR - USERFILE"
002680         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002690         GO TO Y900-ABNORMAL-TERMINATION
002700     END-IF.
002710     ADD 1                        TO WK-C-USER-COUNT.
002720 D199-CREATE-USER-EX.
002730     EXIT.
002740 EJECT
002750*-----------------------------------------------------------------*
002760 D110-CHECK-DUPLICATE-NAME.
002770*-----------------------------------------------------------------*
002780     MOVE "N"                     TO WK-C-DUP-USERNAME-SW.
002790     MOVE "N"                     TO WK-C-USERFILE-EOF-SW.
002800     MOVE 1                       TO WK-C-USER-RRN.
002810     START USERFILE KEY IS NOT LESS THAN WK-C-USER-RRN.
002820     IF  NOT WK-C-SUCCESSFUL
002830         GO TO D119-CHECK-DUPLICATE-NAME-EX
002840     END-IF.
002850     PERFORM D115-SCAN-FOR-DUP-NAME
002860        THRU D115-SCAN-FOR-DUP-NAME-EX
002870        UNTIL WK-C-USERFILE-AT-EOF OR WK-C-DUPLICATE-USERNAME.
002880 D119-CHECK-DUPLICATE-NAME-EX.
002890     EXIT.
002900*-----------------------------------------------------------------*
002910 D115-SCAN-FOR-DUP-NAME.
002920*-----------------------------------------------------------------*
002930     READ USERFILE NEXT RECORD.
002940     IF  NOT WK-C-SUCCESSFUL
002950         MOVE "Y"                 TO WK-C-USERFILE-EOF-SW
002960     ELSE
002970         IF  USR-USERNAME = CT-USERNAME
002980             MOVE "Y"             TO WK-C-DUP-USERNAME-SW
002990         END-IF
003000     END-IF.
003010 D115-SCAN-FOR-DUP-NAME-EX.
003020     EXIT.
003030 EJECT
003040*-----------------------------------------------------------------*
003050 D200-CHECK-USERNAME.
003060*-----------------------------------------------------------------*
003070*    EXISTS-BY-USERNAME - KEYED SCAN, BOOLEAN RESULT ONLY.
003080*-----------------------------------------------------------------*
003090     PERFORM D110-CHECK-DUPLICATE-NAME
003100        THRU D119-CHECK-DUPLICATE-NAME-EX.
003110     MOVE SPACES                  TO USR-RPT-LINE.
003120     MOVE CT-USERNAME             TO EL-USERNAME.
003130     IF  WK-C-DUPLICATE-USERNAME
003140         MOVE "Y"                 TO EL-FOUND-FLAG
003150     ELSE
003160         MOVE "N"                 TO EL-FOUND-FLAG
003170     END-IF.
003180     MOVE WK-C-RPT-EXISTS-LINE    TO USR-RPT-LINE.
003190     WRITE USR-RPT-LINE.
003200 D299-CHECK-USERNAME-EX.
003210     EXIT.
003220 EJECT
003230*-----------------------------------------------------------------*
003240 E900-WRITE-REJECT.
003250*-----------------------------------------------------------------*
003260     MOVE SPACES                  TO USR-RPT-LINE.
003270     MOVE WK-C-RPT-REJECT-LINE    TO USR-RPT-LINE.
003280     WRITE USR-RPT-LINE.
003290 E999-WRITE-REJECT-EX.
003300     EXIT.
003310 EJECT
003320 Y900-ABNORMAL-TERMINATION.
003330     PERFORM Z000-END-PROGRAM-ROUTINE
003340        THRU Z999-END-PROGRAM-ROUTINE-EX.
003350     MOVE 16                      TO RETURN-CODE.
003360     GOBACK.
003370*-----------------------------------------------------------------*
003380 Z000-END-PROGRAM-ROUTINE.
003390*-----------------------------------------------------------------*
003400     DISPLAY "USRBM01 - USERS CREATED THIS RUN - "
003410             WK-C-USER-COUNT.
003420     CLOSE USERFILE USR-TRANS-FILE USR-RPT-FILE.
003430     IF  NOT WK-C-SUCCESSFUL
003440         DISPLAY "USRBM01 - CLOSE FILE ERROR"
003450         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003460     END-IF.
003470 Z999-END-PROGRAM-ROUTINE-EX.
003480     EXIT.
003490