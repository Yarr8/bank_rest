000010******************************************************************
000020* TXNREC.cpybk
000030* I-O FORMAT: TRANSACTION-RECORD  FROM FILE TXNFILE
000040* FUNDS-TRANSFER POSTING LOG - APPEND-ONLY, ONE ROW PER TRANSFER
000050* REQUEST (WHATEVER STATUS IT FINALLY REACHED).
000060******************************************************************
000070* AMENDMENT HISTORY:
000080******************************************************************
000090* CRL002 - RSNGH   - 15/03/1991 - INITIAL VERSION.
000100* CRL014 - TWEETL  - 04/11/1998 - Y2K - TXN-CREATED-AT/
000110*                    TXN-PROCESSED-AT WIDENED TO CCYY FORM.
000120* CRL028 - VENL29  - 11/05/2011 - TXN-DESCRIPTION EXPANDED FROM
000130*                    X(80) TO X(500) - FREE-TEXT MEMO PER GEBNG
000140*                    ONLINE FX R2 REQUEST.
000150******************************************************************
000160
000170 01  TRANSACTION-RECORD.
000180     05  TXN-ID                    PIC 9(09).
000190*                                 SURROGATE KEY.
000200     05  TXN-FROM-CARD-ID          PIC 9(09).
000210*                                 SOURCE CARD - DEBITED ON POST.
000220     05  TXN-TO-CARD-ID            PIC 9(09).
000230*                                 DESTINATION CARD - CREDITED ON
000240*                                 POST.
000250     05  TXN-AMOUNT                PIC S9(17)V99 COMP-3.
000260*                                 TRANSFER AMOUNT, 2 DECIMALS,
000270*                                 MUST BE STRICTLY POSITIVE.
000280     05  TXN-STATUS                PIC X(09).
000290*                                 PENDING   - NOT YET POSTED
000300*                                 COMPLETED - BALANCES MOVED
000310*                                 FAILED    - ABEND AFTER VALIDATE
000320*                                 CANCELLED - WITHDRAWN WHILE
000330*                                             STILL PENDING
000340     05  TXN-DESCRIPTION           PIC X(500).
000350*                                 FREE-TEXT MEMO, MAY BE SPACES.
000360     05  TXN-CREATED-AT.
000370         10  TXN-CREATED-DATE      PIC 9(08).
000380         10  TXN-CREATED-TIME      PIC 9(06).
000390     05  TXN-PROCESSED-AT.
000400         10  TXN-PROCESSED-DATE    PIC 9(08).
000410         10  TXN-PROCESSED-TIME    PIC 9(06).
000420*                                 ZERO/SPACES WHILE PENDING.
000430     05  TXN-PROCESSED-AT-X REDEFINES TXN-PROCESSED-AT PIC X(14).
000440*                                 ALPHANUMERIC VIEW - USED TO TEST
000450*                                 FOR SPACES WHILE STATUS PENDING.
000460     05  FILLER                    PIC X(15).
000470*                                 RESERVED FOR FUTURE EXPANSION -
000480*                                 PADS RECORD TO A ROUND WIDTH.
